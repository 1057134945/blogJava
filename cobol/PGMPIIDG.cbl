000100**************************************************
000200*    PGMPIIDG
000300**************************************************
000400*    PROGRAM-ID.  PGMPIIDG.
000500*    SUBRUTINA DE DIGESTO Y CODIFICACION B64 PARA
000600*    LA BOVEDA DE TOKENS DEL MOTOR PII - BANCO DEL
000700*    INTERIOR. LLAMADA POR PGMPIIBA (CALL).
000800**************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PGMPIIDG.
001100 AUTHOR.        R. FERREYRA.
001200 INSTALLATION.  GERENCIA DE SISTEMAS - BANCO DEL INTERIOR.
001300 DATE-WRITTEN.  11/02/1996.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
001600**************************************************
001700*                REGISTRO DE CAMBIOS              *
001800**************************************************
001900* 1996-11-02 RFERREYRA  SOL-0267  VERSION INICIAL. SE SACA        PGMPIIDG
002000*            DE PGMPIIBA LA ARITMETICA DE DIGESTO Y SE
002100*            AGREGA CODIFICACION/DECODIFICACION B64 PARA
002200*            EL TOKEN DE BOVEDA.
002300* 1996-12-05 RFERREYRA  SOL-0271  SE AMPLIA LA TABLA DE           PGMPIIDG
002400*            CONJUNTO DE CARACTERES CON GUION Y APOSTROFE
002500*            (APELLIDOS COMPUESTOS CON ESOS SIGNOS).
002600* 1999-01-08 MFERREYRA  SOL-0358  REVISION GENERAL POR            PGMPIIDG
002700*            CAMBIO DE MILENIO. ESTA RUTINA NO MANEJA
002800*            FECHAS; SIN IMPACTO. SE DEJA CONSTANCIA.
002900* 2001-02-20 MFERREYRA  SOL-0503  SE AGREGA AUTOCHEQUEO DE        PGMPIIDG
003000*            CODIFICACION/DECODIFICACION AL INICIO DE LA
003100*            RUTINA (RONDA DE PRUEBA SOBRE EL VALOR FIJO
003200*            DEL CREADOR DE TOKENS), PARA DEJAR EJERCITADA
003300*            LA RUTA DE DECODIFICACION QUE EL NEGOCIO NO
003400*            INVOCA DIRECTAMENTE.
003500* 2005-07-11 JCASTRO    SOL-0619  CORREGIDO EL RELLENO DEL        PGMPIIDG
003600*            ULTIMO GRUPO CUANDO QUEDAN UNO O DOS BYTES: EL
003700*            CARACTER DE PADDING '=' SALIA MAL CALCULADO.
003800* 2008-03-04 JCASTRO    SOL-0701  NORMALIZACION DE AREA DE        PGMPIIDG
003900*            TRABAJO: INDICADOR DE PRIMERA LLAMADA Y
004000*            SUBINDICES PASAN A NIVEL 77, COMO EN EL RESTO
004100*            DE LOS PROGRAMAS DE LA GERENCIA. SE SACA EL
004200*            SWITCH UPSI-0 DE MODO DIAGNOSTICO; LA TRAZA
004300*            DEL AUTOCHEQUEO AHORA SALE SOLO SI FALLA.
004400* 2008-09-15 JCASTRO    SOL-0715  REVISION DE AUDITORIA           PGMPIIDG
004500*            INTERNA SOBRE EL RESUMEN DE CIERRE DE
004600*            PGMPIIBA (VER SU PROPIO REGISTRO DE CAMBIOS).
004700*            ESTA SUBRUTINA NO TENIA DEFECTOS PROPIOS; SE
004800*            APROVECHA LA MISMA REVISION PARA AMPLIAR LOS
004900*            COMENTARIOS DEL ALGORITMO DE DIGESTO Y DE LA
005000*            CODIFICACION/DECODIFICACION B64, QUE HABIAN
005100*            QUEDADO DEMASIADO ESCUETOS PARA EL PROXIMO
005200*            MANTENIMIENTO. SIN CAMBIOS DE LOGICA NI DE
005300*            INTERFASE CON PGMPIIBA.
005400**************************************************
005500*    ESTA SUBRUTINA NO ABRE ARCHIVOS NI DEFINE SPECIAL-
005600*    NAMES PROPIOS: TODA LA ENTRADA/SALIDA DE DISCO LA
005700*    HACE PGMPIIBA; PGMPIIDG SOLO RECIBE Y DEVUELVE
005800*    DATOS EN MEMORIA POR LA LINKAGE SECTION.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100*    MISMA PAREJA SOURCE-COMPUTER/OBJECT-COMPUTER IBM-370
006200*    QUE EL RESTO DE LOS PROGRAMAS DE LA GERENCIA, AUNQUE
006300*    ESTA SUBRUTINA NO USA NINGUNA CLAUSULA DEPENDIENTE
006400*    DE MODELO DE MAQUINA.
006500 SOURCE-COMPUTER. IBM-370.
006600 OBJECT-COMPUTER. IBM-370.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900**************************************************
007000 DATA DIVISION.
007100*    SIN FD: NO HAY FILE SECTION PROPIA EN ESTA
007200*    SUBRUTINA, SOLO SE DECLARA LA PALABRA RESERVADA
007300*    POR CONSISTENCIA CON EL ESQUELETO DE PROGRAMA
007400*    QUE USA LA GERENCIA PARA TODOS SUS FUENTES.
007500 FILE SECTION.
007600 WORKING-STORAGE SECTION.
007700*---------------------------------------------
007800*    INDICADOR DE PRIMERA LLAMADA (AUTOCHEQUEO)
007900*---------------------------------------------
008000 77  WS-PRIMERA-VEZ          PIC X(01)    VALUE 'S'.
008100     88  WS-ES-PRIMERA-VEZ                VALUE 'S'.
008200*---------------------------------------------
008300*    SUBINDICES Y CONTADORES DE TRABAJO
008400*---------------------------------------------
008500*    WS-X: INDICE DE POSICION (1-32) EN 3100-ACUMULAR-
008600*    POSICION-I Y DE BYTE (WS-X:1) EN VARIOS PARRAFOS.
008700 77  WS-X                    PIC 9(04) COMP VALUE ZERO.
008800*    WS-Y: INDICE DE BUSQUEDA EN LAS TABLAS DE CONJUNTO
008900*    (3210) Y B64 (5210); NO SE USA PARA NADA MAS.
009000 77  WS-Y                    PIC 9(04) COMP VALUE ZERO.
009100*    WS-GRUPO: NUMERO DE GRUPO DE 3 BYTES/4 CARACTERES
009200*    (1 A 11) QUE SE ESTA CODIFICANDO O DECODIFICANDO.
009300 77  WS-GRUPO                PIC 9(04) COMP VALUE ZERO.
009400*    WS-POS-ENTRADA / WS-POS-SALIDA: PUNTEROS DE
009500*    POSICION DENTRO DE WS-DG-CRUDO Y WS-DG-CODIFICADO
009600*    RESPECTIVAMENTE, AVANZADOS AL CERRAR CADA GRUPO.
009700 77  WS-POS-ENTRADA          PIC 9(04) COMP VALUE ZERO.
009800 77  WS-POS-SALIDA           PIC 9(04) COMP VALUE ZERO.
009900*    WS-BYTES-EN-GRUPO: 3 PARA LOS PRIMEROS 10 GRUPOS,
010000*    2 PARA EL GRUPO FINAL (VER 4100/5100).
010100 77  WS-BYTES-EN-GRUPO       PIC 9(01) COMP VALUE ZERO.
010200*---------------------------------------------
010300*    TABLA DE CONJUNTO DE CARACTERES DEL NEGOCIO
010400*    (EL CODIGO DE CADA CARACTER ES SU POSICION
010500*    EN LA TABLA MENOS UNO - NO ES EL CODIGO ASCII
010600*    NI EBCDIC DE LA MAQUINA, ES PROPIO DE ESTA
010700*    RUTINA Y SOLO SIRVE PARA EL DIGESTO INTERNO).
010800*---------------------------------------------
010900*    39 ENTRADAS EN TOTAL: ESPACIO, LOS 10 DIGITOS, LAS
011000*    26 LETRAS MAYUSCULAS Y DOS SIGNOS PROPIOS DE
011100*    APELLIDOS COMPUESTOS (GUION Y APOSTROFE, SOL-0271).
011200*    NO HAY MINUSCULAS PORQUE LOS VALORES QUE ENTRAN A
011300*    ESTE DIGESTO YA VIENEN NORMALIZADOS A MAYUSCULAS
011400*    POR PGMPIIBA ANTES DEL CALL.
011500 01  WS-TABLA-CONJUNTO-VALORES.
011600     03  FILLER  PIC X(01) VALUE SPACE.
011700     03  FILLER  PIC X(01) VALUE '0'.
011800     03  FILLER  PIC X(01) VALUE '1'.
011900     03  FILLER  PIC X(01) VALUE '2'.
012000     03  FILLER  PIC X(01) VALUE '3'.
012100     03  FILLER  PIC X(01) VALUE '4'.
012200     03  FILLER  PIC X(01) VALUE '5'.
012300     03  FILLER  PIC X(01) VALUE '6'.
012400     03  FILLER  PIC X(01) VALUE '7'.
012500     03  FILLER  PIC X(01) VALUE '8'.
012600     03  FILLER  PIC X(01) VALUE '9'.
012700     03  FILLER  PIC X(01) VALUE 'A'.
012800     03  FILLER  PIC X(01) VALUE 'B'.
012900     03  FILLER  PIC X(01) VALUE 'C'.
013000     03  FILLER  PIC X(01) VALUE 'D'.
013100     03  FILLER  PIC X(01) VALUE 'E'.
013200     03  FILLER  PIC X(01) VALUE 'F'.
013300     03  FILLER  PIC X(01) VALUE 'G'.
013400     03  FILLER  PIC X(01) VALUE 'H'.
013500     03  FILLER  PIC X(01) VALUE 'I'.
013600     03  FILLER  PIC X(01) VALUE 'J'.
013700     03  FILLER  PIC X(01) VALUE 'K'.
013800     03  FILLER  PIC X(01) VALUE 'L'.
013900     03  FILLER  PIC X(01) VALUE 'M'.
014000     03  FILLER  PIC X(01) VALUE 'N'.
014100     03  FILLER  PIC X(01) VALUE 'O'.
014200     03  FILLER  PIC X(01) VALUE 'P'.
014300     03  FILLER  PIC X(01) VALUE 'Q'.
014400     03  FILLER  PIC X(01) VALUE 'R'.
014500     03  FILLER  PIC X(01) VALUE 'S'.
014600     03  FILLER  PIC X(01) VALUE 'T'.
014700     03  FILLER  PIC X(01) VALUE 'U'.
014800     03  FILLER  PIC X(01) VALUE 'V'.
014900     03  FILLER  PIC X(01) VALUE 'W'.
015000     03  FILLER  PIC X(01) VALUE 'X'.
015100     03  FILLER  PIC X(01) VALUE 'Y'.
015200     03  FILLER  PIC X(01) VALUE 'Z'.
015300     03  FILLER  PIC X(01) VALUE '-'.
015400     03  FILLER  PIC X(01) VALUE "'".
015500 01  WS-TABLA-CONJUNTO REDEFINES WS-TABLA-CONJUNTO-VALORES.
015600     03  WS-CONJUNTO-CAR OCCURS 39 TIMES PIC X(01).
015700*    AREA DE TRABAJO DE 3200-BUSCAR-CONJUNTO-I: SE CARGA
015800*    WS-CNJ-CAR-BUSCADO ANTES DE PERFORMAR EL PARRAFO Y
015900*    SE LEE WS-CNJ-CODIGO (O WS-CNJ-FUE-HALLADO) AL VOLVER.
016000 01  WS-AREA-CONJUNTO.
016100     03  WS-CNJ-CAR-BUSCADO      PIC X(01) VALUE SPACE.
016200     03  WS-CNJ-CODIGO           PIC 9(03) COMP VALUE ZERO.
016300     03  WS-CNJ-HALLADO          PIC X(01) VALUE 'N'.
016400         88  WS-CNJ-FUE-HALLADO            VALUE 'S'.
016500     03  FILLER                  PIC X(01) VALUE SPACE.
016600*---------------------------------------------
016700*    TABLA DEL ALFABETO B64 (RFC 4648) - EL
016800*    CODIGO DE CADA SIMBOLO ES SU POSICION EN
016900*    LA TABLA MENOS UNO (0 A 63).
017000*---------------------------------------------
017100*    64 SIMBOLOS EN EL ORDEN ESTANDAR RFC 4648: A-Z,
017200*    a-z, 0-9, '+' Y '/'; EL CARACTER DE RELLENO '=' NO
017300*    FORMA PARTE DE ESTA TABLA PORQUE NUNCA SE BUSCA SU
017400*    CODIGO, SOLO SE ESCRIBE O SE DETECTA POR POSICION.
017500*    EL ALFABETO COMPLETO DE 64 SIMBOLOS SE DECLARA AUNQUE
017600*    ESTA INSTALACION SOLO PRODUZCA DIGITOS DE CONJUNTO
017700*    0-38 (VER WS-TABLA-CONJUNTO-VALORES): ASI LA RUTINA
017800*    DE CODIFICACION/DECODIFICACION B64 QUEDA COMPLETA Y
017900*    REUTILIZABLE SI ALGUN DIA SE NECESITA CODIFICAR OTRO
018000*    VALOR DE 32 BYTES QUE NO VENGA DEL DIGESTO PROPIO.
018100 01  WS-TABLA-B64-VALORES.
018200     03  FILLER  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018300     03  FILLER  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
018400     03  FILLER  PIC X(10) VALUE '0123456789'.
018500     03  FILLER  PIC X(01) VALUE '+'.
018600     03  FILLER  PIC X(01) VALUE '/'.
018700 01  WS-TABLA-B64 REDEFINES WS-TABLA-B64-VALORES.
018800     03  WS-B64-SIMBOLO OCCURS 64 TIMES PIC X(01).
018900*    AREA DE TRABAJO DE 5200-BUSCAR-B64-I, MISMO PATRON
019000*    QUE WS-AREA-CONJUNTO PERO SOBRE EL ALFABETO B64.
019100 01  WS-AREA-B64.
019200     03  WS-B64-CAR-BUSCADO      PIC X(01) VALUE SPACE.
019300     03  WS-B64-CODIGO           PIC 9(02) COMP VALUE ZERO.
019400     03  WS-B64-HALLADO          PIC X(01) VALUE 'N'.
019500         88  WS-B64-FUE-HALLADO            VALUE 'S'.
019600     03  FILLER                  PIC X(01) VALUE SPACE.
019700*---------------------------------------------
019800*    AREA DE TRABAJO DEL DIGESTO Y DE LA
019900*    CODIFICACION/DECODIFICACION B64
020000*---------------------------------------------
020100 01  WS-AREA-DIGESTO.
020200*        WS-DG-CRUDO: LOS 32 BYTES EN CLARO, YA SEA EL
020300*        VALOR QUE SE VA A DIGERIR (FUNCION D) O EL
020400*        RESULTADO DE UNA DECODIFICACION B64 (FUNCION X).
020500     03  WS-DG-CRUDO             PIC X(32)    VALUE SPACES.
020600*        WS-DG-CODIFICADO: LOS 44 CARACTERES B64 QUE
020700*        SALEN DE CODIFICAR WS-DG-CRUDO, O QUE ENTRAN
020800*        PARA DECODIFICAR (FUNCION X).
020900     03  WS-DG-CODIFICADO        PIC X(44)    VALUE SPACES.
021000*        WS-DG-ACUMULADOR ES EL ACUMULADOR MOD 39 QUE
021100*        VIAJA DE POSICION EN POSICION EN 3100-ACUMULAR-
021200*        POSICION-I; SU VALOR AL CERRAR LA POSICION 32
021300*        ES EL CODIGO DEL ULTIMO BYTE DEL DIGESTO.
021400     03  WS-DG-ACUMULADOR        PIC 9(05) COMP VALUE ZERO.
021500     03  WS-DG-COCIENTE-AUX      PIC 9(05) COMP VALUE ZERO.
021600     03  WS-DG-RESTO-AUX         PIC 9(05) COMP VALUE ZERO.
021700     03  FILLER                  PIC X(01)    VALUE SPACE.
021800*---------------------------------------------
021900*    AREA DE TRABAJO DEL GRUPO DE 3 BYTES / 4
022000*    CARACTERES QUE SE ESTA ARMANDO O LEYENDO
022100*---------------------------------------------
022200 01  WS-AREA-GRUPO.
022300*        WS-GR-BYTE-1/2/3: LOS CODIGOS DE CONJUNTO (0-38)
022400*        DE HASTA 3 CARACTERES DE WS-DG-CRUDO, LEIDOS POR
022500*        4100-CODIFICAR-GRUPO-I UNO A LA VEZ.
022600     03  WS-GR-BYTE-1            PIC 9(03) COMP VALUE ZERO.
022700     03  WS-GR-BYTE-2            PIC 9(03) COMP VALUE ZERO.
022800     03  WS-GR-BYTE-3            PIC 9(03) COMP VALUE ZERO.
022900*        WS-GR-COD-1/2/3/4: LOS CUATRO CODIGOS B64 (0-63)
023000*        QUE RESULTAN DE REPARTIR LOS BITS DE LOS TRES
023100*        BYTES ANTERIORES EN GRUPOS DE 6.
023200     03  WS-GR-COD-1             PIC 9(02) COMP VALUE ZERO.
023300     03  WS-GR-COD-2             PIC 9(02) COMP VALUE ZERO.
023400     03  WS-GR-COD-3             PIC 9(02) COMP VALUE ZERO.
023500     03  WS-GR-COD-4             PIC 9(02) COMP VALUE ZERO.
023600*        WS-GR-COCIENTE-AUX/WS-GR-RESTO-AUX/WS-GR-RESTO-AUX-2
023700*        SON AUXILIARES DE LA DIVISION ENTERA QUE ARMA Y
023800*        DESARMA LOS CODIGOS B64: SE USA DIVIDE ... GIVING
023900*        ... REMAINDER EN LUGAR DE UNA INTRINSECA DE MODULO
024000*        PORQUE EL COMPILADOR DE LA GERENCIA NO LAS TIENE
024100*        DISPONIBLES; SE NECESITAN DOS AUXILIARES DE RESTO
024200*        PORQUE 5100-DECODIFICAR-GRUPO-I ENCADENA DOS
024300*        DIVISIONES SEGUIDAS SIN HABER CONSUMIDO AUN EL
024400*        RESTO DE LA PRIMERA.
024500     03  WS-GR-COCIENTE-AUX      PIC 9(03) COMP VALUE ZERO.
024600     03  WS-GR-RESTO-AUX         PIC 9(03) COMP VALUE ZERO.
024700     03  WS-GR-RESTO-AUX-2       PIC 9(03) COMP VALUE ZERO.
024800*        WS-GR-CAR-1/2/3/4: LOS CUATRO CARACTERES B64 YA
024900*        TRADUCIDOS, LISTOS PARA MOVERSE A WS-DG-CODIFICADO.
025000     03  WS-GR-CAR-1             PIC X(01) VALUE SPACE.
025100     03  WS-GR-CAR-2             PIC X(01) VALUE SPACE.
025200     03  WS-GR-CAR-3             PIC X(01) VALUE SPACE.
025300     03  WS-GR-CAR-4             PIC X(01) VALUE SPACE.
025400     03  FILLER                  PIC X(01) VALUE SPACE.
025500*---------------------------------------------
025600*    AREA DE AUTOCHEQUEO (SOL-0503)
025700*---------------------------------------------
025800 01  WS-AREA-PRUEBA.
025900*        WS-PRB-ENTRADA: EL VALOR DE PRUEBA ARMADO A
026000*        PARTIR DE WS-CREADOR EN 1000-AUTOCHEQUEO-I.
026100     03  WS-PRB-ENTRADA          PIC X(32)    VALUE SPACES.
026200*        WS-PRB-CODIFICADO: RESULTADO DE CODIFICAR
026300*        WS-PRB-ENTRADA, GUARDADO APARTE DE WS-DG-
026400*        CODIFICADO PARA NO PERDERLO AL CORRER LA
026500*        DECODIFICACION DE PRUEBA A CONTINUACION.
026600     03  WS-PRB-CODIFICADO       PIC X(44)    VALUE SPACES.
026700*        WS-PRB-DECODIFICADO: RESULTADO DE DECODIFICAR
026800*        WS-PRB-CODIFICADO; SI EL AUTOCHEQUEO FUNCIONA
026900*        DEBE QUEDAR IDENTICO A WS-PRB-ENTRADA.
027000     03  WS-PRB-DECODIFICADO     PIC X(32)    VALUE SPACES.
027100     03  FILLER                  PIC X(01)    VALUE SPACE.
027200*    VISTA UNICA DE LA PRUEBA PARA EL DISPLAY DE DIAGNOSTICO
027300*    SI EL AUTOCHEQUEO FALLA, SIN TENER QUE HACER TRES DISPLAY.
027400*    EL ANCHO DE 108 ES LA SUMA EXACTA DE WS-PRB-ENTRADA (32)
027500*    + WS-PRB-CODIFICADO (44) + WS-PRB-DECODIFICADO (32); SI
027600*    ALGUNA VEZ SE AGREGA UN CAMPO A WS-AREA-PRUEBA HAY QUE
027700*    AJUSTAR ESTE REDEFINES A MANO, PORQUE EL COMPILADOR DE
027800*    LA GERENCIA NO AVISA CUANDO LOS ANCHOS DE UN REDEFINES
027900*    NO CALZAN CON EL AREA ORIGINAL.
028000 01  WS-AREA-PRUEBA-REDEF REDEFINES WS-AREA-PRUEBA.
028100     03  WS-PRB-TODO             PIC X(108).
028200*---------------------------------------------
028300*    CONSTANTES
028400*---------------------------------------------
028500 01  WS-CONSTANTES.
028600*        WS-CREADOR ES UN VALOR FIJO DE PRUEBA PROPIO DE
028700*        ESTA SUBRUTINA; NO TIENE RELACION CON EL CAMPO
028800*        TVLT-CREADOR/VLT-CREADOR DE LA BOVEDA EN
028900*        PGMPIIBA, QUE SE ARMA ALLA CON SU PROPIO
029000*        IDENTIFICADOR DE MOTOR.
029100     03  WS-CREADOR              PIC X(06)    VALUE 'BLOG'.
029200*        SE ELIGIO 'BLOG' POR SER UN VALOR CORTO, FACIL DE
029300*        RECONOCER EN UNA TRAZA DE CONSOLA Y QUE NO COINCIDE
029400*        CON NINGUN CREADOR DE TOKEN REAL DEL NEGOCIO, PARA
029500*        QUE NO SE CONFUNDA UNA SALIDA DE AUTOCHEQUEO CON UN
029600*        DATO DE PRODUCCION SI QUEDARA EN UN LISTADO.
029700     03  FILLER                  PIC X(01)    VALUE SPACE.
029800*-------------------------------------------------------------
029900*    CONTRATO DE LLAMADA CON PGMPIIBA: ESTE ES EL UNICO
030000*    PUNTO DE ENTRADA DE LA SUBRUTINA. PGMPIIBA INVOCA
030100*    SIEMPRE 'CALL WS-NOMBRE-DG USING WS-INTERFASE-DG',
030200*    NUNCA 'CALL PGMPIIDG' LITERAL, PARA PODER SUSTITUIR
030300*    EL NOMBRE DEL PROGRAMA DESDE UN PARAMETRO SI ALGUNA
030400*    VEZ HUBIERA QUE VERSIONAR EL ALGORITMO DE DIGESTO
030500*    SIN TOCAR EL FUENTE DE PGMPIIBA. LA SUBRUTINA NO
030600*    ABRE NI CIERRA NADA, NO HACE DISPLAY SALVO EN LOS
030700*    DOS CASOS DE DIAGNOSTICO YA SENALADOS (AUTOCHEQUEO
030800*    FALLIDO Y FUNCION DESCONOCIDA), Y DEVUELVE SIEMPRE
030900*    EL CONTROL CON GOBACK, NUNCA CON UN ABEND PROPIO.
031000 LINKAGE SECTION.
031100*    SIN FILLER: EL LAYOUT DEBE CALZAR BYTE A BYTE CON
031200*    WS-INTERFASE-DG DE PGMPIIBA, QUE ES QUIEN ARMA EL
031300*    AREA PASADA EN EL CALL.
031400 01  LK-INTERFASE-DG.
031500     03  LK-DG-FUNCION           PIC X(01).
031600*        LK-DG-FUNCION = D DIGESTO; C CODIFICAR B64;
031700*                      = X DECODIFICAR B64.
031800*        LK-DG-ENTRADA: SOLO SE USAN LOS PRIMEROS 32
031900*        BYTES EN LAS FUNCIONES D Y C; EN LA FUNCION X
032000*        SE USAN LOS 44 COMPLETOS (EL VALOR B64 A
032100*        DECODIFICAR). SE DECLARA A 44 PARA CUBRIR
032200*        AMBOS CASOS CON UN SOLO CAMPO DE INTERFASE.
032300     03  LK-DG-ENTRADA           PIC X(44).
032400*        LK-DG-SALIDA: MISMO CRITERIO DE ANCHO QUE
032500*        LK-DG-ENTRADA; EN LA FUNCION X SOLO LOS
032600*        PRIMEROS 32 BYTES TRAEN DATO, EL RESTO QUEDA
032700*        EN BLANCO.
032800     03  LK-DG-SALIDA            PIC X(44).
032900*-------------------------------------------------------------
033000 PROCEDURE DIVISION USING LK-INTERFASE-DG.
033100**************************************************
033200*    0000-PRINCIPAL-I  /  0000-PRINCIPAL-F
033300*    PARRAFO DE ENTRADA DE LA SUBRUTINA.
033400**************************************************
033500 0000-PRINCIPAL-I.
033600*    EL AUTOCHEQUEO SOLO SE CORRE EN LA PRIMERA LLAMADA
033700*    DE LA CORRIDA (WS-PRIMERA-VEZ ES PROPIA DE ESTA
033800*    SUBRUTINA; CADA EJECUCION DE PGMPIIBA LA VUELVE A
033900*    ARRANCAR EN 'S' PORQUE CADA RUN DE LOTE ES UN
034000*    PROGRAMA NUEVO CARGADO EN MEMORIA).
034100     IF WS-ES-PRIMERA-VEZ
034200         PERFORM 1000-AUTOCHEQUEO-I THRU 1000-AUTOCHEQUEO-F
034300         MOVE 'N' TO WS-PRIMERA-VEZ
034400     END-IF.
034500     PERFORM 2000-DESPACHAR-I THRU 2000-DESPACHAR-F.
034600 0000-PRINCIPAL-F.
034700*    GOBACK Y NO STOP RUN: ESTA ES UNA SUBRUTINA LLAMADA
034800*    POR CALL DESDE PGMPIIBA, NO UN PROGRAMA PRINCIPAL.
034900     GOBACK.
035000**************************************************
035100*    1000-AUTOCHEQUEO-I  /  1000-AUTOCHEQUEO-F
035200*    RONDA DE CODIFICACION/DECODIFICACION SOBRE EL
035300*    VALOR FIJO DEL CREADOR DE TOKENS, TRABAJANDO
035400*    TODA LA PRUEBA EN AREAS PROPIAS PARA NO TOCAR
035500*    LA INTERFASE DE LLAMADA DEL PEDIDO EN CURSO.
035600**************************************************
035700 1000-AUTOCHEQUEO-I.
035800*    SE USA EL VALOR FIJO DE WS-CREADOR COMO ENTRADA DE
035900*    PRUEBA PORQUE ES UN DATO YA DISPONIBLE EN ESTA
036000*    SUBRUTINA QUE NO DEPENDE DEL PEDIDO EN CURSO; ASI
036100*    LA PRUEBA NO TOCA WS-DG-CRUDO/WS-DG-CODIFICADO DE
036200*    LA LLAMADA REAL NI REQUIERE UN VALOR DE ENTRADA
036300*    ESPECIAL PASADO POR PGMPIIBA.
036400     MOVE SPACES TO WS-PRB-ENTRADA.
036500     MOVE WS-CREADOR TO WS-PRB-ENTRADA(1:6).
036600     MOVE WS-PRB-ENTRADA TO WS-DG-CRUDO.
036700     PERFORM 4000-CODIFICAR-B64-I THRU 4000-CODIFICAR-B64-F.
036800     MOVE WS-DG-CODIFICADO TO WS-PRB-CODIFICADO.
036900     PERFORM 5000-DECODIFICAR-B64-I THRU 5000-DECODIFICAR-B64-F.
037000     MOVE WS-DG-CRUDO TO WS-PRB-DECODIFICADO.
037100*    SI LA CODIFICACION Y SU INVERSA NO DEVUELVEN EL
037200*    MISMO VALOR DE ENTRADA, HAY UN DEFECTO EN EL
037300*    ALGORITMO B64; SE DEJA CONSTANCIA EN EL LISTADO DE
037400*    CONSOLA PERO NO SE DETIENE LA CORRIDA (SOL-0503),
037500*    YA QUE EL DEFECTO AFECTARIA POR IGUAL A TODOS LOS
037600*    TOKENS, NO SOLO A ESTE PEDIDO.
037700     IF WS-PRB-DECODIFICADO NOT = WS-PRB-ENTRADA
037800         DISPLAY 'PGMPIIDG - AUTOCHEQUEO B64 FALLIDO'
037900         DISPLAY 'PGMPIIDG - TRAZA: ' WS-PRB-TODO
038000     END-IF.
038100 1000-AUTOCHEQUEO-F.
038200     EXIT.
038300**************************************************
038400*    2000-DESPACHAR-I  /  2000-DESPACHAR-F
038500*    DISTRIBUYE SEGUN LA FUNCION PEDIDA POR PGMPIIBA.
038600**************************************************
038700 2000-DESPACHAR-I.
038800*    TRES FUNCIONES POSIBLES, TODAS DEVUELVEN EL
038900*    RESULTADO EN LK-DG-SALIDA PARA QUE PGMPIIBA LO
039000*    MUEVA A SU PROPIA AREA DE TRABAJO AL RETORNAR:
039100*      D = DIGESTO DE ENTRADA DE 32 BYTES, YA CODIFICADO
039200*          EN B64 (USADO PARA CALCULAR EL TOKEN DE LA
039300*          BOVEDA EN 5200-CALCULAR-TOKEN-I DE PGMPIIBA).
039400*      C = CODIFICAR UN VALOR DE 32 BYTES A B64 DIRECTO,
039500*          SIN PASAR POR EL DIGESTO (NO USADO POR EL
039600*          NEGOCIO ACTUAL; SE DEJA PARA SIMETRIA Y PARA
039700*          QUE 1000-AUTOCHEQUEO-I PUEDA EJERCITAR AMBOS
039800*          SENTIDOS DE LA CODIFICACION).
039900*      X = DECODIFICAR UN VALOR B64 DE VUELTA A 32 BYTES
040000*          (EL OTRO SENTIDO DE C, MISMO MOTIVO).
040100     EVALUATE LK-DG-FUNCION
040200         WHEN 'D'
040300             PERFORM 3000-CALCULAR-DIGESTO-I
040400                 THRU 3000-CALCULAR-DIGESTO-F
040500             MOVE WS-DG-CODIFICADO TO LK-DG-SALIDA
040600         WHEN 'C'
040700             MOVE SPACES TO WS-DG-CRUDO
040800             MOVE LK-DG-ENTRADA(1:32) TO WS-DG-CRUDO
040900             PERFORM 4000-CODIFICAR-B64-I
041000                 THRU 4000-CODIFICAR-B64-F
041100             MOVE WS-DG-CODIFICADO TO LK-DG-SALIDA
041200         WHEN 'X'
041300             MOVE LK-DG-ENTRADA(1:44) TO WS-DG-CODIFICADO
041400             PERFORM 5000-DECODIFICAR-B64-I
041500                 THRU 5000-DECODIFICAR-B64-F
041600             MOVE SPACES TO LK-DG-SALIDA
041700             MOVE WS-DG-CRUDO TO LK-DG-SALIDA(1:32)
041800         WHEN OTHER
041900*            NO HAY CODIGO DE RETORNO DE ERROR EN LA
042000*            INTERFASE (LK-INTERFASE-DG NO TIENE CAMPO
042100*            DE ESTADO); UNA FUNCION DESCONOCIDA SOLO
042200*            SE DEJA CONSTANCIA EN CONSOLA Y LK-DG-SALIDA
042300*            QUEDA TAL COMO VINO.
042400             DISPLAY 'PGMPIIDG - FUNCION DESCONOCIDA: '
042500                 LK-DG-FUNCION
042600     END-EVALUATE.
042700 2000-DESPACHAR-F.
042800     EXIT.
042900**************************************************
043000*    3000-CALCULAR-DIGESTO-I  /  3000-CALCULAR-DIGESTO-F
043100*    DIGESTO PROPIO DE LA INSTALACION: PARA CADA
043200*    POSICION DE LA ENTRADA SE BUSCA EL CODIGO DEL
043300*    CARACTER EN LA TABLA DE CONJUNTO, SE ACUMULA
043400*    PONDERADO POR LA POSICION Y SE RESUELVE MOD 39
043500*    PARA QUE EL RESULTADO SIGA SIENDO UN CARACTER
043600*    DEL MISMO CONJUNTO. EL RESULTADO SE CODIFICA EN
043700*    B64 ANTES DE DEVOLVERLO A PGMPIIBA.
043800**************************************************
043900 3000-CALCULAR-DIGESTO-I.
044000*    LK-DG-ENTRADA TRAE LOS 32 BYTES A DIGERIR; EL
044100*    RESULTADO QUEDA EN WS-DG-CRUDO (OTROS 32 BYTES,
044200*    DEL MISMO CONJUNTO DE CARACTERES) Y LUEGO SE
044300*    CODIFICA A B64 PARA QUE VIAJE COMO TEXTO IMPRIMIBLE
044400*    DENTRO DEL TOKEN DE BOVEDA.
044500     MOVE ZERO TO WS-DG-ACUMULADOR.
044600     MOVE SPACES TO WS-DG-CRUDO.
044700     PERFORM 3100-ACUMULAR-POSICION-I
044800         THRU 3100-ACUMULAR-POSICION-F
044900         VARYING WS-X FROM 1 BY 1 UNTIL WS-X > 32.
045000     PERFORM 4000-CODIFICAR-B64-I THRU 4000-CODIFICAR-B64-F.
045100 3000-CALCULAR-DIGESTO-F.
045200     EXIT.
045300
045400*    ACUMULA EL TERMINO DE LA POSICION WS-X: EL CODIGO
045500*    DEL CARACTER DE ENTRADA EN ESA POSICION, PONDERADO
045600*    POR LA PROPIA POSICION, SE SUMA AL ACUMULADOR DE
045700*    LA POSICION ANTERIOR Y EL RESULTADO SE REDUCE MOD
045800*    39 DE INMEDIATO (NO AL FINAL), PARA QUE EL DIGESTO
045900*    DE POSICIONES TEMPRANAS TAMBIEN INFLUYA EN LAS
046000*    TARDIAS Y NO SOLO AL REVES.
046100 3100-ACUMULAR-POSICION-I.
046200     MOVE LK-DG-ENTRADA(WS-X:1) TO WS-CNJ-CAR-BUSCADO.
046300     PERFORM 3200-BUSCAR-CONJUNTO-I THRU 3200-BUSCAR-CONJUNTO-F.
046400     COMPUTE WS-DG-COCIENTE-AUX =
046500         (WS-CNJ-CODIGO * WS-X) + WS-DG-ACUMULADOR.
046600     DIVIDE WS-DG-COCIENTE-AUX BY 39
046700         GIVING WS-DG-RESTO-AUX
046800         REMAINDER WS-DG-ACUMULADOR.
046900*    EL CARACTER DE SALIDA EN ESTA POSICION ES EL
047000*    ACUMULADOR (YA REDUCIDO MOD 39) TRADUCIDO DE VUELTA
047100*    A CARACTER POR LA MISMA TABLA DE CONJUNTO.
047200     MOVE WS-CONJUNTO-CAR(WS-DG-ACUMULADOR + 1)
047300         TO WS-DG-CRUDO(WS-X:1).
047400 3100-ACUMULAR-POSICION-F.
047500     EXIT.
047600
047700*    BUSQUEDA SECUENCIAL (NO SEARCH ALL: LA TABLA DE 39
047800*    CARACTERES NO ESTA EN ORDEN ASCENDENTE, ESTA EN EL
047900*    ORDEN PROPIO DEL NEGOCIO) DEL CARACTER DE
048000*    WS-CNJ-CAR-BUSCADO EN WS-TABLA-CONJUNTO.
048100 3200-BUSCAR-CONJUNTO-I.
048200     MOVE ZERO TO WS-CNJ-CODIGO.
048300     MOVE 'N'  TO WS-CNJ-HALLADO.
048400     PERFORM 3210-COTEJAR-CONJUNTO-I
048500         THRU 3210-COTEJAR-CONJUNTO-F
048600         VARYING WS-Y FROM 1 BY 1
048700         UNTIL WS-Y > 39 OR WS-CNJ-FUE-HALLADO.
048800 3200-BUSCAR-CONJUNTO-F.
048900     EXIT.
049000
049100*    EL CODIGO ASIGNADO ES LA POSICION EN LA TABLA MENOS
049200*    UNO (LA TABLA ARRANCA EN 1, LOS CODIGOS EN 0), PARA
049300*    QUE EL ESPACIO EN BLANCO (PRIMERA ENTRADA) SEA EL
049400*    CODIGO 0 Y NO INTERFIERA CON LA ARITMETICA MOD 39.
049500 3210-COTEJAR-CONJUNTO-I.
049600     IF WS-CONJUNTO-CAR (WS-Y) = WS-CNJ-CAR-BUSCADO
049700         COMPUTE WS-CNJ-CODIGO = WS-Y - 1
049800         MOVE 'S' TO WS-CNJ-HALLADO
049900     END-IF.
050000 3210-COTEJAR-CONJUNTO-F.
050100     EXIT.
050200**************************************************
050300*    4000-CODIFICAR-B64-I  /  4000-CODIFICAR-B64-F
050400*    CODIFICA LOS 32 BYTES DE WS-DG-CRUDO EN LOS 44
050500*    CARACTERES DE WS-DG-CODIFICADO (RFC 4648), EN
050600*    DIEZ GRUPOS DE 3 BYTES MAS UN GRUPO FINAL DE 2
050700*    BYTES CON RELLENO '=' (SOL-0619).
050800**************************************************
050900 4000-CODIFICAR-B64-I.
051000     MOVE SPACES TO WS-DG-CODIFICADO.
051100     MOVE 1 TO WS-POS-ENTRADA.
051200     MOVE 1 TO WS-POS-SALIDA.
051300     PERFORM 4100-CODIFICAR-GRUPO-I THRU 4100-CODIFICAR-GRUPO-F
051400         VARYING WS-GRUPO FROM 1 BY 1 UNTIL WS-GRUPO > 11.
051500 4000-CODIFICAR-B64-F.
051600     EXIT.
051700
051800 4100-CODIFICAR-GRUPO-I.
051900*    LOS PRIMEROS 10 GRUPOS SON DE 3 BYTES DE ENTRADA
052000*    (QUE DAN 4 CARACTERES B64 CADA UNO, SIN RELLENO);
052100*    EL GRUPO 11 SOLO TIENE 2 BYTES DE ENTRADA PORQUE
052200*    32 NO ES MULTIPLO DE 3 (32 = 10*3 + 2), POR ESO
052300*    ESTE ULTIMO GRUPO LLEVA UN '=' DE RELLENO (SOL-0619).
052400     IF WS-GRUPO > 10
052500         MOVE 2 TO WS-BYTES-EN-GRUPO
052600     ELSE
052700         MOVE 3 TO WS-BYTES-EN-GRUPO
052800     END-IF.
052900     MOVE ZERO TO WS-GR-BYTE-1 WS-GR-BYTE-2 WS-GR-BYTE-3.
053000*    SE TRADUCEN A CODIGO DE CONJUNTO (0-38) LOS BYTES
053100*    DE ENTRADA QUE CORRESPONDAN A ESTE GRUPO; EL
053200*    TERCER BYTE SOLO EXISTE EN LOS GRUPOS DE 3.
053300     MOVE WS-DG-CRUDO(WS-POS-ENTRADA:1) TO WS-CNJ-CAR-BUSCADO.
053400     PERFORM 3200-BUSCAR-CONJUNTO-I THRU 3200-BUSCAR-CONJUNTO-F.
053500     MOVE WS-CNJ-CODIGO TO WS-GR-BYTE-1.
053600     IF WS-BYTES-EN-GRUPO NOT < 2
053700         MOVE WS-DG-CRUDO(WS-POS-ENTRADA + 1:1)
053800             TO WS-CNJ-CAR-BUSCADO
053900         PERFORM 3200-BUSCAR-CONJUNTO-I
054000             THRU 3200-BUSCAR-CONJUNTO-F
054100         MOVE WS-CNJ-CODIGO TO WS-GR-BYTE-2
054200     END-IF.
054300     IF WS-BYTES-EN-GRUPO NOT < 3
054400         MOVE WS-DG-CRUDO(WS-POS-ENTRADA + 2:1)
054500             TO WS-CNJ-CAR-BUSCADO
054600         PERFORM 3200-BUSCAR-CONJUNTO-I
054700             THRU 3200-BUSCAR-CONJUNTO-F
054800         MOVE WS-CNJ-CODIGO TO WS-GR-BYTE-3
054900     END-IF.
055000*    REPARTO DE LOS CODIGOS DE CONJUNTO (BASE 39) EN
055100*    CUATRO CODIGOS B64 (BASE 64): SE TRATA CADA BYTE
055200*    COMO SI FUERA UN VALOR DE 0-255, AUNQUE EN REALIDAD
055300*    SOLO TOMA VALORES 0-38, Y SE REPARTEN SUS DIGITOS
055400*    CON LAS MISMAS DIVISIONES QUE USA EL B64 ESTANDAR
055500*    SOBRE BYTES DE 8 BITS; AL SER VALORES MAS CHICOS EL
055600*    RESULTADO NO COINCIDE CON EL B64 DE UN ARCHIVO
055700*    BINARIO REAL, PERO LA CODIFICACION ES REVERSIBLE
055800*    DENTRO DE ESTA MISMA RUTINA (SOLO WS-TABLA-B64 Y
055900*    WS-TABLA-CONJUNTO SON COMUNES A CODIFICAR/DECODIFICAR).
056000     DIVIDE WS-GR-BYTE-1 BY 4
056100         GIVING WS-GR-COD-1
056200         REMAINDER WS-GR-RESTO-AUX.
056300*    WS-GR-RESTO-AUX QUEDA CON EL RESTO MOD 4 DEL BYTE 1,
056400*    QUE FORMA LA MITAD ALTA DEL SEGUNDO CARACTER B64.
056500     DIVIDE WS-GR-BYTE-2 BY 16
056600         GIVING WS-GR-COCIENTE-AUX
056700         REMAINDER WS-GR-COD-4.
056800*    (WS-GR-COD-4 SE USA AQUI SOLO COMO AUXILIAR DE RESTO;
056900*    SE SOBREESCRIBE MAS ABAJO CON SU VALOR DEFINITIVO.)
057000     COMPUTE WS-GR-COD-2 = (WS-GR-RESTO-AUX * 16)
057100         + WS-GR-COCIENTE-AUX.
057200     DIVIDE WS-GR-BYTE-2 BY 16
057300         GIVING WS-GR-COCIENTE-AUX
057400         REMAINDER WS-GR-RESTO-AUX.
057500*    WS-GR-RESTO-AUX QUEDA AHORA CON EL RESTO MOD 16 DEL
057600*    BYTE 2, QUE FORMA LA MITAD ALTA DEL TERCER CARACTER.
057700     DIVIDE WS-GR-BYTE-3 BY 64
057800         GIVING WS-GR-COCIENTE-AUX
057900         REMAINDER WS-GR-COD-4.
058000     COMPUTE WS-GR-COD-3 = (WS-GR-RESTO-AUX * 4)
058100         + WS-GR-COCIENTE-AUX.
058200     DIVIDE WS-GR-BYTE-3 BY 64
058300         GIVING WS-GR-COCIENTE-AUX
058400         REMAINDER WS-GR-COD-4.
058500     MOVE WS-B64-SIMBOLO(WS-GR-COD-1 + 1) TO WS-GR-CAR-1.
058600     MOVE WS-B64-SIMBOLO(WS-GR-COD-2 + 1) TO WS-GR-CAR-2.
058700*    LOS DOS PRIMEROS CARACTERES B64 SIEMPRE EXISTEN
058800*    (DEPENDEN SOLO DEL BYTE 1, QUE SIEMPRE ESTA
058900*    PRESENTE); EL TERCERO Y CUARTO SE RELLENAN CON '='
059000*    SEGUN CUANTOS BYTES DE ENTRADA TUVO ESTE GRUPO,
059100*    EXACTAMENTE IGUAL QUE EL B64 ESTANDAR CON UN GRUPO
059200*    INCOMPLETO AL FINAL DE LA ENTRADA.
059300     EVALUATE WS-BYTES-EN-GRUPO
059400         WHEN 1
059500             MOVE '=' TO WS-GR-CAR-3
059600             MOVE '=' TO WS-GR-CAR-4
059700         WHEN 2
059800             MOVE WS-B64-SIMBOLO(WS-GR-COD-3 + 1) TO WS-GR-CAR-3
059900             MOVE '=' TO WS-GR-CAR-4
060000         WHEN 3
060100             MOVE WS-B64-SIMBOLO(WS-GR-COD-3 + 1) TO WS-GR-CAR-3
060200             MOVE WS-B64-SIMBOLO(WS-GR-COD-4 + 1) TO WS-GR-CAR-4
060300     END-EVALUATE.
060400*    SE ESCRIBEN LOS 4 CARACTERES DE SALIDA Y SE
060500*    AVANZAN LOS DOS PUNTEROS: ENTRADA EN 2 O 3 SEGUN
060600*    WS-BYTES-EN-GRUPO, SALIDA SIEMPRE EN 4 (UN GRUPO
060700*    B64 COMPLETO, INCLUSO CUANDO LLEVA RELLENO).
060800     MOVE WS-GR-CAR-1 TO WS-DG-CODIFICADO(WS-POS-SALIDA:1).
060900     MOVE WS-GR-CAR-2 TO WS-DG-CODIFICADO(WS-POS-SALIDA + 1:1).
061000     MOVE WS-GR-CAR-3 TO WS-DG-CODIFICADO(WS-POS-SALIDA + 2:1).
061100     MOVE WS-GR-CAR-4 TO WS-DG-CODIFICADO(WS-POS-SALIDA + 3:1).
061200     ADD WS-BYTES-EN-GRUPO TO WS-POS-ENTRADA.
061300     ADD 4 TO WS-POS-SALIDA.
061400 4100-CODIFICAR-GRUPO-F.
061500     EXIT.
061600**************************************************
061700*    5000-DECODIFICAR-B64-I  /  5000-DECODIFICAR-B64-F
061800*    DECODIFICA LOS 44 CARACTERES DE WS-DG-CODIFICADO
061900*    EN LOS 32 BYTES DE WS-DG-CRUDO, PROCESO INVERSO
062000*    DEL PARRAFO 4000.
062100**************************************************
062200 5000-DECODIFICAR-B64-I.
062300*    WS-DG-CODIFICADO TRAE LOS 44 CARACTERES B64; EL
062400*    RESULTADO VUELVE A SER 32 BYTES EN WS-DG-CRUDO, EN
062500*    EL MISMO CONJUNTO DE CARACTERES DEL NEGOCIO CON QUE
062600*    SE ARMO EL DIGESTO ORIGINAL.
062700     MOVE SPACES TO WS-DG-CRUDO.
062800     MOVE 1 TO WS-POS-ENTRADA.
062900     MOVE 1 TO WS-POS-SALIDA.
063000     PERFORM 5100-DECODIFICAR-GRUPO-I
063100         THRU 5100-DECODIFICAR-GRUPO-F
063200         VARYING WS-GRUPO FROM 1 BY 1 UNTIL WS-GRUPO > 11.
063300 5000-DECODIFICAR-B64-F.
063400     EXIT.
063500
063600*    PROCESO INVERSO DE 4100-CODIFICAR-GRUPO-I: LEE 4
063700*    CARACTERES B64 DE WS-DG-CODIFICADO, LOS TRADUCE A
063800*    SUS CODIGOS (0-63) Y LOS REUNE EN 2 O 3 BYTES DE
063900*    SALIDA SEGUN SI EL GRUPO TRAE RELLENO '=' O NO
064000*    (EL GRUPO 11 SIEMPRE TRAE UN '=', VER 4100).
064100 5100-DECODIFICAR-GRUPO-I.
064200     IF WS-GRUPO > 10
064300         MOVE 2 TO WS-BYTES-EN-GRUPO
064400     ELSE
064500         MOVE 3 TO WS-BYTES-EN-GRUPO
064600     END-IF.
064700*    LOS DOS PRIMEROS CARACTERES DEL GRUPO SIEMPRE
064800*    EXISTEN Y APORTAN CODIGO; EL TERCERO Y CUARTO SE
064900*    TRADUCEN SOLO SI NO SON RELLENO (WS-GR-COD-3/4
065000*    QUEDAN EN CERO CUANDO EL GRUPO ES DE 2 BYTES).
065100     MOVE WS-DG-CODIFICADO(WS-POS-SALIDA:1) TO
065200         WS-B64-CAR-BUSCADO.
065300     PERFORM 5200-BUSCAR-B64-I THRU 5200-BUSCAR-B64-F.
065400     MOVE WS-B64-CODIGO TO WS-GR-COD-1.
065500     MOVE WS-DG-CODIFICADO(WS-POS-SALIDA + 1:1) TO
065600         WS-B64-CAR-BUSCADO.
065700     PERFORM 5200-BUSCAR-B64-I THRU 5200-BUSCAR-B64-F.
065800     MOVE WS-B64-CODIGO TO WS-GR-COD-2.
065900     MOVE ZERO TO WS-GR-COD-3 WS-GR-COD-4.
066000     IF WS-BYTES-EN-GRUPO NOT < 2
066100         MOVE WS-DG-CODIFICADO(WS-POS-SALIDA + 2:1) TO
066200             WS-B64-CAR-BUSCADO
066300         PERFORM 5200-BUSCAR-B64-I THRU 5200-BUSCAR-B64-F
066400         MOVE WS-B64-CODIGO TO WS-GR-COD-3
066500     END-IF.
066600     IF WS-BYTES-EN-GRUPO NOT < 3
066700         MOVE WS-DG-CODIFICADO(WS-POS-SALIDA + 3:1) TO
066800             WS-B64-CAR-BUSCADO
066900         PERFORM 5200-BUSCAR-B64-I THRU 5200-BUSCAR-B64-F
067000         MOVE WS-B64-CODIGO TO WS-GR-COD-4
067100     END-IF.
067200*    WS-GR-RESTO-AUX = RESTO DE C2 MOD 16 (SE CONSERVA PARA
067300*    EL CALCULO DEL BYTE 2 MAS ABAJO).
067400     DIVIDE WS-GR-COD-2 BY 16
067500         GIVING WS-GR-COCIENTE-AUX
067600         REMAINDER WS-GR-RESTO-AUX.
067700     COMPUTE WS-GR-BYTE-1 = (WS-GR-COD-1 * 4)
067800         + WS-GR-COCIENTE-AUX.
067900     MOVE ZERO TO WS-GR-BYTE-2 WS-GR-BYTE-3.
068000     IF WS-BYTES-EN-GRUPO NOT < 2
068100*        WS-GR-RESTO-AUX-2 = RESTO DE C3 MOD 4 (SE CONSERVA
068200*        PARA EL CALCULO DEL BYTE 3 MAS ABAJO).
068300         DIVIDE WS-GR-COD-3 BY 4
068400             GIVING WS-GR-COCIENTE-AUX
068500             REMAINDER WS-GR-RESTO-AUX-2
068600         COMPUTE WS-GR-BYTE-2 = (WS-GR-RESTO-AUX * 16)
068700             + WS-GR-COCIENTE-AUX
068800     END-IF.
068900     IF WS-BYTES-EN-GRUPO NOT < 3
069000         COMPUTE WS-GR-BYTE-3 = (WS-GR-RESTO-AUX-2 * 64)
069100             + WS-GR-COD-4
069200     END-IF.
069300*    LOS CODIGOS DE CONJUNTO RECONSTRUIDOS (WS-GR-BYTE-
069400*    1/2/3) SE TRADUCEN DE VUELTA A CARACTER CON LA
069500*    MISMA TABLA WS-TABLA-CONJUNTO QUE USO 3100-ACUMULAR-
069600*    POSICION-I PARA CODIFICARLOS EN PRIMER LUGAR.
069700     MOVE WS-CONJUNTO-CAR(WS-GR-BYTE-1 + 1)
069800         TO WS-DG-CRUDO(WS-POS-ENTRADA:1).
069900     IF WS-BYTES-EN-GRUPO NOT < 2
070000         MOVE WS-CONJUNTO-CAR(WS-GR-BYTE-2 + 1)
070100             TO WS-DG-CRUDO(WS-POS-ENTRADA + 1:1)
070200     END-IF.
070300     IF WS-BYTES-EN-GRUPO NOT < 3
070400         MOVE WS-CONJUNTO-CAR(WS-GR-BYTE-3 + 1)
070500             TO WS-DG-CRUDO(WS-POS-ENTRADA + 2:1)
070600     END-IF.
070700     ADD WS-BYTES-EN-GRUPO TO WS-POS-ENTRADA.
070800     ADD 4 TO WS-POS-SALIDA.
070900 5100-DECODIFICAR-GRUPO-F.
071000     EXIT.
071100
071200*    BUSQUEDA SECUENCIAL (NO SEARCH ALL: EL ALFABETO B64
071300*    DE WS-TABLA-B64 ESTA EN SU ORDEN PROPIO RFC 4648,
071400*    NO EN ORDEN ASCENDENTE) DEL SIMBOLO DE
071500*    WS-B64-CAR-BUSCADO.
071600 5200-BUSCAR-B64-I.
071700     MOVE ZERO TO WS-B64-CODIGO.
071800     MOVE 'N'  TO WS-B64-HALLADO.
071900     PERFORM 5210-COTEJAR-B64-I
072000         THRU 5210-COTEJAR-B64-F
072100         VARYING WS-Y FROM 1 BY 1
072200         UNTIL WS-Y > 64 OR WS-B64-FUE-HALLADO.
072300 5200-BUSCAR-B64-F.
072400     EXIT.
072500
072600*    EL CODIGO ES LA POSICION EN LA TABLA MENOS UNO,
072700*    MISMO CRITERIO QUE 3210-COTEJAR-CONJUNTO-I PERO
072800*    SOBRE EL ALFABETO B64 DE 64 SIMBOLOS.
072900 5210-COTEJAR-B64-I.
073000     IF WS-B64-SIMBOLO (WS-Y) = WS-B64-CAR-BUSCADO
073100         COMPUTE WS-B64-CODIGO = WS-Y - 1
073200         MOVE 'S' TO WS-B64-HALLADO
073300     END-IF.
073400 5210-COTEJAR-B64-F.
073500     EXIT.
073600*    FIN DE LA SUBRUTINA. NO HAY PARRAFOS NUMERADOS EN
073700*    6000 EN ADELANTE PORQUE TODA LA FUNCIONALIDAD DE
073800*    ESTE MODULO SE AGOTA EN EL DIGESTO Y LA CODIFICACION/
073900*    DECODIFICACION B64; CUALQUIER OTRA NECESIDAD DE LA
074000*    BOVEDA (MASCARADO, VALIDACION DE CEDULA, ARMADO DEL
074100*    TOKEN COMPLETO) SE RESUELVE EN PGMPIIBA.
