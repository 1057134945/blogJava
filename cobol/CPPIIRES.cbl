000100**************************************************
000200*    CPPIIRES
000300**************************************************
000400*         LAYOUT REGISTRO DE RESULTADO PII       *
000500*         LARGO 142 BYTES (VER NOTA)             *
000600**************************************************
000700* 1992-04-02 RFERREYRA  SOL-0118  VERSION INICIAL                 CPPIIRES
000800* NOTA DE LA GERENCIA DE SISTEMAS: EL MANUAL DE
000900* DISENIO ROTULA ESTE LAYOUT COMO 132 BYTES POR
001000* ARRASTRE DEL ANCHO DEL LISTADO; LA SUMA REAL DE
001100* CAMPOS DA 142. SE RESPETAN LOS ANCHOS DE CAMPO
001200* INDIVIDUALES, QUE SON EL CONTRATO DE DATOS.
001300 01  PII-RES-RECORD.
001400     03  RES-ACCION          PIC X(01)    VALUE SPACES.
001500     03  RES-TIPO            PIC X(10)    VALUE SPACES.
001600     03  RES-VALOR           PIC X(24)    VALUE SPACES.
001700* RES-ESTADO = 0 OK; 1 ERROR SISTEMA; 2 ERROR
001800*              TOKENIZACION; 3 ID INVALIDO;
001900*              4 TELEFONO INVALIDO.
002000     03  RES-ESTADO          PIC 9(01)    VALUE ZERO.
002100     03  RES-SALIDA          PIC X(32)    VALUE SPACES.
002200     03  RES-FECHA-NAC       PIC 9(08)    VALUE ZEROS.
002300     03  RES-SEXO            PIC X(06)    VALUE SPACES.
002400     03  RES-PROVINCIA       PIC X(20)    VALUE SPACES.
002500     03  RES-CIUDAD          PIC X(20)    VALUE SPACES.
002600     03  RES-DISTRITO        PIC X(20)    VALUE SPACES.
