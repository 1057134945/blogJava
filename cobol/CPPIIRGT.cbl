000100**************************************************
000200*    CPPIIRGT
000300**************************************************
000400*    TABLA EN MEMORIA - MAESTRO DE REGIONES      *
000500*    CARGADA DESDE EL ARCHIVO REGION, ORDENADA   *
000600*    ASCENDENTE POR RGN-CODIGO PARA BUSQUEDA     *
000700*    BINARIA (SEARCH ALL).                       *
000800**************************************************
000900* 1992-04-02 RFERREYRA  SOL-0118  VERSION INICIAL                 CPPIIRGT
001000* 2001-02-14 MFERREYRA  SOL-0501  TOPE DE TABLA                   CPPIIRGT
001100*            LLEVADO DE 2000 A 4000 REGIONES.
001200 01  WS-TABLA-REGIONES.
001300     03  RGN-TOTAL           PIC 9(5)  COMP VALUE ZERO.
001400     03  RGN-TABLA-ELEM OCCURS 1 TO 4000 TIMES
001500                        DEPENDING ON RGN-TOTAL
001600                        ASCENDING KEY IS TRGN-CODIGO
001700                        INDEXED BY RGN-IDX.
001800         05  TRGN-CODIGO     PIC X(06).
001900         05  TRGN-NOMBRE     PIC X(30).
002000         05  FILLER          PIC X(04)    VALUE SPACES.
