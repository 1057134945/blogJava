000100**************************************************
000200*    CPPIISUR
000300**************************************************
000400*    TABLA DE APELLIDOS COMPUESTOS (2 TOKENS)    *
000500*    82 ENTRADAS, EN CLARO EN SU FORMA            *
000600*    ROMANIZADA DE REFERENCIA, ORDEN ASCENDENTE   *
000700*    PARA BUSQUEDA BINARIA (SEARCH ALL) DESDE     *
000800*    EL ENMASCARADOR DE NOMBRES.                  *
000900**************************************************
001000* 1994-09-08 LQUIROGA   SOL-0211  VERSION INICIAL                 CPPIISUR
001100 01  WS-APELLIDOS-COMPUESTOS-VALORES.
001200     03  FILLER          PIC X(10) VALUE 'BAILI     '.
001300     03  FILLER          PIC X(10) VALUE 'CHANGSUN  '.
001400     03  FILLER          PIC X(10) VALUE 'CHUSHI    '.
001500     03  FILLER          PIC X(10) VALUE 'DANYU     '.
001600     03  FILLER          PIC X(10) VALUE 'DAXI      '.
001700     03  FILLER          PIC X(10) VALUE 'DIWU      '.
001800     03  FILLER          PIC X(10) VALUE 'DONGE     '.
001900     03  FILLER          PIC X(10) VALUE 'DONGFANG  '.
002000     03  FILLER          PIC X(10) VALUE 'DONGGUO   '.
002100     03  FILLER          PIC X(10) VALUE 'DONGMEN   '.
002200     03  FILLER          PIC X(10) VALUE 'DUANGAN   '.
002300     03  FILLER          PIC X(10) VALUE 'DUANMU    '.
002400     03  FILLER          PIC X(10) VALUE 'DUGU      '.
002500     03  FILLER          PIC X(10) VALUE 'FUCHA     '.
002600     03  FILLER          PIC X(10) VALUE 'GONGCHENG '.
002700     03  FILLER          PIC X(10) VALUE 'GONGHU    '.
002800     03  FILLER          PIC X(10) VALUE 'GONGLIANG '.
002900     03  FILLER          PIC X(10) VALUE 'GONGSHA   '.
003000     03  FILLER          PIC X(10) VALUE 'GONGSHANG '.
003100     03  FILLER          PIC X(10) VALUE 'GONGSUN   '.
003200     03  FILLER          PIC X(10) VALUE 'GONGXI    '.
003300     03  FILLER          PIC X(10) VALUE 'GONGYANG  '.
003400     03  FILLER          PIC X(10) VALUE 'GONGYE    '.
003500     03  FILLER          PIC X(10) VALUE 'GONGYI    '.
003600     03  FILLER          PIC X(10) VALUE 'GONGYU    '.
003700     03  FILLER          PIC X(10) VALUE 'GONGZU    '.
003800     03  FILLER          PIC X(10) VALUE 'GULIANG   '.
003900     03  FILLER          PIC X(10) VALUE 'HELIAN    '.
004000     03  FILLER          PIC X(10) VALUE 'HUANGFU   '.
004100     03  FILLER          PIC X(10) VALUE 'HUYAN     '.
004200     03  FILLER          PIC X(10) VALUE 'JIAGU     '.
004300     03  FILLER          PIC X(10) VALUE 'JIMO      '.
004400     03  FILLER          PIC X(10) VALUE 'KANGSANG  '.
004500     03  FILLER          PIC X(10) VALUE 'LIANGQIU  '.
004600     03  FILLER          PIC X(10) VALUE 'LINGHU    '.
004700     03  FILLER          PIC X(10) VALUE 'LVQIU     '.
004800     03  FILLER          PIC X(10) VALUE 'MAJIA     '.
004900     03  FILLER          PIC X(10) VALUE 'MOQI      '.
005000     03  FILLER          PIC X(10) VALUE 'MURONG    '.
005100     03  FILLER          PIC X(10) VALUE 'NALAN     '.
005200     03  FILLER          PIC X(10) VALUE 'NANGONG   '.
005300     03  FILLER          PIC X(10) VALUE 'NANMEN    '.
005400     03  FILLER          PIC X(10) VALUE 'OUYANG    '.
005500     03  FILLER          PIC X(10) VALUE 'PUYANG    '.
005600     03  FILLER          PIC X(10) VALUE 'QIDIAO    '.
005700     03  FILLER          PIC X(10) VALUE 'QIGUAN    '.
005800     03  FILLER          PIC X(10) VALUE 'QIJIA     '.
005900     03  FILLER          PIC X(10) VALUE 'RANGSI    '.
006000     03  FILLER          PIC X(10) VALUE 'SHANGGUAN '.
006100     03  FILLER          PIC X(10) VALUE 'SHENTU    '.
006200     03  FILLER          PIC X(10) VALUE 'SHUSUN    '.
006300     03  FILLER          PIC X(10) VALUE 'SIKONG    '.
006400     03  FILLER          PIC X(10) VALUE 'SIKOU     '.
006500     03  FILLER          PIC X(10) VALUE 'SIMA      '.
006600     03  FILLER          PIC X(10) VALUE 'SITU      '.
006700     03  FILLER          PIC X(10) VALUE 'TAISHI    '.
006800     03  FILLER          PIC X(10) VALUE 'TAISHU    '.
006900     03  FILLER          PIC X(10) VALUE 'TANTAI    '.
007000     03  FILLER          PIC X(10) VALUE 'TONGJIA   '.
007100     03  FILLER          PIC X(10) VALUE 'TUOBA     '.
007200     03  FILLER          PIC X(10) VALUE 'WANYAN    '.
007300     03  FILLER          PIC X(10) VALUE 'WEISHENG  '.
007400     03  FILLER          PIC X(10) VALUE 'WENREN    '.
007500     03  FILLER          PIC X(10) VALUE 'WUMA      '.
007600     03  FILLER          PIC X(10) VALUE 'XIAHOU    '.
007700     03  FILLER          PIC X(10) VALUE 'XIANYU    '.
007800     03  FILLER          PIC X(10) VALUE 'XIMEN     '.
007900     03  FILLER          PIC X(10) VALUE 'XUANYUAN  '.
008000     03  FILLER          PIC X(10) VALUE 'YANGSHE   '.
008100     03  FILLER          PIC X(10) VALUE 'YUCHI     '.
008200     03  FILLER          PIC X(10) VALUE 'YUEYANG   '.
008300     03  FILLER          PIC X(10) VALUE 'YUEZHENG  '.
008400     03  FILLER          PIC X(10) VALUE 'YUWEN     '.
008500     03  FILLER          PIC X(10) VALUE 'ZAIFU     '.
008600     03  FILLER          PIC X(10) VALUE 'ZHONGLI   '.
008700     03  FILLER          PIC X(10) VALUE 'ZHONGSUN  '.
008800     03  FILLER          PIC X(10) VALUE 'ZHUANSUN  '.
008900     03  FILLER          PIC X(10) VALUE 'ZHUGE     '.
009000     03  FILLER          PIC X(10) VALUE 'ZICHE     '.
009100     03  FILLER          PIC X(10) VALUE 'ZISANG    '.
009200     03  FILLER          PIC X(10) VALUE 'ZONGZHENG '.
009300     03  FILLER          PIC X(10) VALUE 'ZUOQIU    '.
009400 01  WS-TABLA-APELLIDOS REDEFINES
009500                        WS-APELLIDOS-COMPUESTOS-VALORES.
009600     03  SUR-TABLA-ELEM OCCURS 82 TIMES
009700                        ASCENDING KEY IS TSUR-APELLIDO
009800                        INDEXED BY SUR-IDX.
009900         05  TSUR-APELLIDO     PIC X(10).
