000100**************************************************
000200*    PGMPIIBA
000300**************************************************
000400*    PROGRAM-ID.  PGMPIIBA.
000500*    MOTOR BATCH DE VALIDACION, ENMASCARAMIENTO Y
000600*    TOKENIZACION DE DATOS DE CARACTER PERSONAL
000700*    (PII) - BANCO DEL INTERIOR.
000800**************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PGMPIIBA.
001100 AUTHOR.        R. FERREYRA.
001200 INSTALLATION.  GERENCIA DE SISTEMAS - BANCO DEL INTERIOR.
001300 DATE-WRITTEN.  04/02/1992.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
001600**************************************************
001700*                REGISTRO DE CAMBIOS              *
001800**************************************************
001900* 1992-04-02 RFERREYRA  SOL-0118  VERSION INICIAL. LEE            PGMPIIBA
002000*            PEDIDO, VALIDA CEDULA Y GRABA RESULTADO.
002100* 1992-05-14 RFERREYRA  SOL-0124  SE AGREGA ACCION M              PGMPIIBA
002200*            (ENMASCARAR TELEFONO Y CEDULA).
002300* 1993-06-21 RFERREYRA  SOL-0165  SE AGREGA BOVEDA DE             PGMPIIBA
002400*            TOKENS (ACCIONES E/D) Y SU RECARGA EN
002500*            MEMORIA AL INICIO DEL PROCESO.
002600* 1994-09-08 LQUIROGA   SOL-0211  ENMASCARAMIENTO DE              PGMPIIBA
002700*            NOMBRES; TABLA DE APELLIDOS COMPUESTOS.
002800* 1995-03-30 LQUIROGA   SOL-0229  LISTADO RESUMEN DE              PGMPIIBA
002900*            FIN DE CORRIDA POR ACCION.
003000* 1996-11-02 RFERREYRA  SOL-0267  LLAMADA A PGMPIIDG              PGMPIIBA
003100*            PARA DIGESTO Y BASE64; SE SACA DEL MAIN
003200*            LA ARITMETICA DE DIGESTO.
003300* 1998-02-10 LQUIROGA   SOL-0331  REMEDIACION Y2K. LA             PGMPIIBA
003400*            FECHA DE PROCESO Y LA FECHA DE ALTA DE
003500*            BOVEDA PASAN DE AAMMDD A AAAAMMDD.
003600* 1998-11-09 LQUIROGA   SOL-0344  REQ-TIPO SE AMPLIA              PGMPIIBA
003700*            PARA USER_NAME Y PASSWORD (SOLO RECHAZO
003800*            CONTROLADO EN TOKENIZACION).
003900* 2001-02-14 MFERREYRA  SOL-0501  TOPES DE TABLA DE               PGMPIIBA
004000*            REGIONES Y BOVEDA AMPLIADOS EN MEMORIA.
004100* 2003-08-05 JCASTRO    SOL-0588  CORREGIDA LA BUSQUEDA           PGMPIIBA
004200*            DE DISTRITO: TOMABA LOS DIGITOS DE CIUDAD
004300*            EN VEZ DE LAS POSICIONES 5-6 PROPIAS.
004400* 2004-01-20 JCASTRO    SOL-0602  VALIDACION DE FECHA             PGMPIIBA
004500*            DE NACIMIENTO: CONTROL DE BISIESTO.
004600* 2006-05-30 JCASTRO    SOL-0642  CORREGIDAS LAS MASCARAS         PGMPIIBA
004700*            DE TELEFONO Y CEDULA: EL DOBLE ESCAPE EN LA
004800*            EXPRESION ANTERIOR HACIA QUE NUNCA CALZARAN
004900*            Y EL CAMPO SALIA SIEMPRE EN BLANCO.
005000* 2006-09-12 JCASTRO    SOL-0648  DETOKENIZACION (ACCION D)       PGMPIIBA
005100*            CORREGIDA PARA BUSCAR POR TOKEN; BUSCABA
005200*            POR EL VALOR EN CLARO, NO POR EL TOKEN.
005300* 2008-03-04 JCASTRO    SOL-0701  NORMALIZACION DE AREA DE        PGMPIIBA
005400*            TRABAJO: INDICADORES DE FIN, CONTADORES Y
005500*            SUBINDICES PASAN A NIVEL 77, COMO EN EL RESTO
005600*            DE LOS PROGRAMAS DE LA GERENCIA. SE SACA EL
005700*            SWITCH UPSI-0 DE MODO DIAGNOSTICO, QUE NO
005800*            TENIA NINGUN USO DE NEGOCIO.
005900* 2008-09-15 JCASTRO    SOL-0715  REVISION DE AUDITORIA           PGMPIIBA
006000*            INTERNA SOBRE EL RESUMEN DE CIERRE. SE
006100*            ENCONTRARON DOS DEFECTOS:
006200*            1) 4300-ENMASC-NOMBRE-I COMPARABA SOLO 2
006300*            BYTES DE ENTRADA CONTRA EL CAMPO COMPLETO DE
006400*            10 BYTES DE TSUR-APELLIDO; EL RELLENO DE
006500*            ESPACIOS DE COBOL AL COMPARAR CAMPOS DE
006600*            DISTINTO LARGO HACIA QUE LA REGLA DE
006700*            APELLIDO COMPUESTO NUNCA CALZARA CONTRA
006800*            NINGUN APELLIDO REAL DE LA TABLA. CORREGIDO
006900*            A COMPARAR SOLO LOS PRIMEROS 2 BYTES DE
007000*            AMBOS LADOS.
007100*            2) 2200-DESPACHAR-I SUMABA CNT-ERR-SISTEMA
007200*            DIRECTAMENTE EN EL WHEN OTHER Y LUEGO
007300*            2900-ACUMULAR-I LO VOLVIA A SUMAR A PARTIR
007400*            DE RES-ESTADO = 1, DUPLICANDO EL CONTEO DE
007500*            ERRORES DE SISTEMA EN EL RENGLON SYS= DEL
007600*            LISTADO RESUMEN. SE QUITA EL SUMADO
007700*            DIRECTO; 2900-ACUMULAR-I QUEDA COMO UNICA
007800*            FUENTE DE LOS CONTADORES CNT-ERR-*.
007900*            SIN CAMBIOS DE LAYOUT NI DE REGLAS DE
008000*            ACCION; SOLO CORRECCION DE LOGICA INTERNA.
008100**************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-370.
008500 OBJECT-COMPUTER. IBM-370.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800 INPUT-OUTPUT SECTION.
008900*    LOS SEIS NOMBRES LOGICOS DDxxxxx SE RESUELVEN EN
009000*    EL JCL DE EJECUCION; NO SON RUTAS DE DISCO, SON
009100*    DD-NAMES DEL PASO BATCH.
009200 FILE-CONTROL.
009300     SELECT PEDIDO     ASSIGN TO DDREQIN
009400            FILE STATUS IS FS-PEDIDO.
009500     SELECT REGIONES   ASSIGN TO DDRGNIN
009600            FILE STATUS IS FS-REGIONES.
009700     SELECT BOVEDA-ENT ASSIGN TO DDVLTIN
009800            FILE STATUS IS FS-BOVEDA-ENT.
009900     SELECT BOVEDA-SAL ASSIGN TO DDVLTOU
010000            FILE STATUS IS FS-BOVEDA-SAL.
010100     SELECT RESULTADO  ASSIGN TO DDRESUL
010200            FILE STATUS IS FS-RESULTADO.
010300     SELECT LISTADO    ASSIGN TO DDLISTA
010400            FILE STATUS IS FS-LISTADO.
010500**************************************************
010600 DATA DIVISION.
010700 FILE SECTION.
010800*---------------------------------------------
010900*    ARCHIVO DE ENTRADA: UN RENGLON POR CADA
011000*    PEDIDO DE OPERACION PII (VALIDATE/MASK/
011100*    TOKENIZE/DETOKEN).  LAYOUT EN CPPIIREQ.
011200*---------------------------------------------
011300 FD  PEDIDO
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 COPY CPPIIREQ.
011700*---------------------------------------------
011800*    MAESTRO DE REGIONES (PROVINCIA/CIUDAD/
011900*    DISTRITO), DE SOLO LECTURA.  SE CARGA
012000*    COMPLETO EN LA TABLA CPPIIRGT AL INICIO
012100*    DE LA CORRIDA Y SE CIERRA; NO SE VUELVE
012200*    A LEER DURANTE EL PROCESO.
012300*---------------------------------------------
012400 FD  REGIONES
012500     LABEL RECORDS ARE STANDARD
012600     RECORDING MODE IS F.
012700 COPY CPPIIRGN.
012800*---------------------------------------------
012900*    BOVEDA DE TOKENIZACION, ARCHIVO DE ENTRADA
013000*    (FOTO AL CIERRE DE LA CORRIDA ANTERIOR).
013100*    SE CARGA COMPLETA EN WS-TABLA-VAULT
013200*    (CPPIIVLK) AL INICIO Y SE CIERRA; LAS
013300*    ALTAS NUEVAS DE ESTA CORRIDA SE AGREGAN
013400*    SOLO A LA TABLA EN MEMORIA.
013500*---------------------------------------------
013600 FD  BOVEDA-ENT
013700     LABEL RECORDS ARE STANDARD
013800     RECORDING MODE IS F.
013900*    SIN FILLER: LAYOUT DE BOVEDA EN CLARO, DEBE
014000*    COINCIDIR BYTE A BYTE CON PII-VLT-RECORD
014100*    (CPPIIVLT), 80 BYTES, CONTRATO DE DATOS.
014200 01  PII-VLT-ENT-RECORD.
014300*        TOKEN HEX DE 32 BYTES (SALIDA DE PGMPIIDG
014400*        FUNCION D); CLAVE DE BUSQUEDA EN SENTIDO
014500*        DETOKENIZACION.
014600     03  VLTE-TOKEN           PIC X(32).
014700*        VALOR ORIGINAL EN CLARO (CEDULA O TELEFONO);
014800*        CLAVE DE BUSQUEDA EN SENTIDO TOKENIZACION.
014900     03  VLTE-TEXTO-PLANO     PIC X(24).
015000*        'ID_NO' O 'TEL_NO'; JUNTO CON EL VALOR O EL
015100*        TOKEN FORMA LA CLAVE COMPUESTA DE BUSQUEDA.
015200     03  VLTE-TIPO            PIC X(10).
015300*        FECHA AAAAMMDD EN QUE SE CREO EL TOKEN,
015400*        TOMADA DE LA CORRIDA QUE LO GENERO (NO DE
015500*        ESTA CORRIDA).
015600     03  VLTE-FECHA-ALTA      PIC 9(08).
015700*        IDENTIFICADOR DEL MOTOR QUE CREO LA FILA
015800*        (VER WS-CREADOR).
015900     03  VLTE-CREADOR         PIC X(06).
016000*---------------------------------------------
016100*    BOVEDA DE TOKENIZACION, ARCHIVO DE SALIDA.
016200*    9100-REGRABAR-BOVEDA-I VUELCA AQUI LA
016300*    TABLA COMPLETA (ENTRADA MAS ALTAS NUEVAS)
016400*    AL CIERRE, PARA QUE SIRVA DE ENTRADA A LA
016500*    PROXIMA CORRIDA.
016600*---------------------------------------------
016700 FD  BOVEDA-SAL
016800     LABEL RECORDS ARE STANDARD
016900     RECORDING MODE IS F.
017000 COPY CPPIIVLT.
017100*---------------------------------------------
017200*    ARCHIVO DE SALIDA: UN RENGLON DE RESULTADO
017300*    POR CADA PEDIDO LEIDO, EN EL MISMO ORDEN
017400*    DE ENTRADA.  LAYOUT EN CPPIIRES.
017500*---------------------------------------------
017600 FD  RESULTADO
017700     LABEL RECORDS ARE STANDARD
017800     RECORDING MODE IS F.
017900 COPY CPPIIRES.
018000*---------------------------------------------
018100*    LISTADO IMPRESO DEL RESUMEN DE CORRIDA.
018200*    UNA SOLA LINEA DE 80 BYTES; LAS AREAS
018300*    IMP-* DE WORKING-STORAGE SE MUEVEN A ESTE
018400*    RENGLON ANTES DE CADA WRITE.
018500*---------------------------------------------
018600 FD  LISTADO
018700     LABEL RECORDS ARE STANDARD
018800     RECORDING MODE IS F.
018900 01  PII-LST-RECORD.
019000     03  FILLER                 PIC X(80).
019100**************************************************
019200 WORKING-STORAGE SECTION.
019300*---------------------------------------------
019400*    INDICADORES DE FIN DE ARCHIVO.  SOLO LOS
019500*    TRES ARCHIVOS DE ENTRADA TIENEN CONDICION
019600*    88 DE FIN, YA QUE SON LOS UNICOS QUE SE
019700*    LEEN EN LOOP; LOS DE SALIDA SOLO SE ABREN
019800*    Y CIERRAN, SU FILE STATUS SE DEJA
019900*    DECLARADO PARA FUTURA REVISION DE ERRORES
020000*    DE ESCRITURA PERO HOY NO SE CHEQUEA.
020100*---------------------------------------------
020200*    INDICADORES DE ESTADO DE ARCHIVO, UNO POR SELECT.
020300*    LOS TRES ARCHIVOS DE ENTRADA TIENEN SU PROPIA 88
020400*    DE FIN DE ARCHIVO PORQUE SE LEEN EN PARALELO DENTRO
020500*    DEL MISMO CICLO DE PROCESO (PEDIDO IMPULSA, REGIONES
020600*    Y BOVEDA-ENT SE CARGAN COMPLETOS AL INICIO).  LOS
020700*    DE SALIDA SOLO SE USAN PARA DETECTAR ERROR DE
020800*    ESCRITURA, NUNCA FIN DE ARCHIVO.
020900 77  FS-PEDIDO           PIC XX      VALUE SPACES.
021000     88  WS-FIN-PEDIDO               VALUE '10'.
021100 77  FS-REGIONES         PIC XX      VALUE SPACES.
021200     88  WS-FIN-REGIONES             VALUE '10'.
021300 77  FS-BOVEDA-ENT       PIC XX      VALUE SPACES.
021400     88  WS-FIN-BOVEDA-ENT           VALUE '10'.
021500 77  FS-BOVEDA-SAL       PIC XX      VALUE SPACES.
021600 77  FS-RESULTADO        PIC XX      VALUE SPACES.
021700 77  FS-LISTADO          PIC XX      VALUE SPACES.
021800*---------------------------------------------
021900*    TABLAS EN MEMORIA (COPY)
022000*---------------------------------------------
022100 COPY CPPIIRGT.
022200 COPY CPPIIVLK.
022300 COPY CPPIISUR.
022400*---------------------------------------------
022500*    CONTADORES DE CORRIDA (TODOS COMP).  LOS
022600*    SUFIJOS -V/-M/-E/-D CORRESPONDEN A LAS
022700*    CUATRO ACCIONES (VALIDATE/MASK/TOKENIZE/
022800*    DETOKEN) Y ALIMENTAN DIRECTAMENTE LAS
022900*    COLUMNAS DEL LISTADO RESUMEN IMPRESAS POR
023000*    9200-IMPRIMIR-RESUMEN-I.  LOS CNT-ERR-*
023100*    DE DESGLOSE (SISTEMA/TOKEN/ID/TEL) SON
023200*    ACUMULADOS EXCLUSIVAMENTE POR
023300*    2900-ACUMULAR-I; NINGUN OTRO PARRAFO DEBE
023400*    SUMARLES DIRECTAMENTE (VER SOL-0701).
023500*---------------------------------------------
023600*    LEIDOS POR ACCION (RENGLON 'READ' DEL LISTADO).
023700 77  CNT-LEI-V           PIC 9(7)  COMP VALUE ZERO.
023800 77  CNT-LEI-M           PIC 9(7)  COMP VALUE ZERO.
023900 77  CNT-LEI-E           PIC 9(7)  COMP VALUE ZERO.
024000 77  CNT-LEI-D           PIC 9(7)  COMP VALUE ZERO.
024100*    EXITOSOS POR ACCION (RENGLON 'SUCCESS').
024200 77  CNT-OK-V            PIC 9(7)  COMP VALUE ZERO.
024300 77  CNT-OK-M            PIC 9(7)  COMP VALUE ZERO.
024400 77  CNT-OK-E            PIC 9(7)  COMP VALUE ZERO.
024500 77  CNT-OK-D            PIC 9(7)  COMP VALUE ZERO.
024600*    CON ERROR POR ACCION (RENGLON 'ERRORS').
024700 77  CNT-ERR-V           PIC 9(7)  COMP VALUE ZERO.
024800 77  CNT-ERR-M           PIC 9(7)  COMP VALUE ZERO.
024900 77  CNT-ERR-E           PIC 9(7)  COMP VALUE ZERO.
025000 77  CNT-ERR-D           PIC 9(7)  COMP VALUE ZERO.
025100*    CON ERROR POR CAUSA (RENGLON 'ERROR BREAKDOWN').
025200*    SON LOS QUE 2900-ACUMULAR-I DERIVA DE RES-ESTADO;
025300*    VER SOL-0701 SOBRE EL RIESGO DE DUPLICARLOS.
025400 77  CNT-ERR-SISTEMA     PIC 9(7)  COMP VALUE ZERO.
025500 77  CNT-ERR-TOKEN       PIC 9(7)  COMP VALUE ZERO.
025600 77  CNT-ERR-ID          PIC 9(7)  COMP VALUE ZERO.
025700 77  CNT-ERR-TEL         PIC 9(7)  COMP VALUE ZERO.
025800*    MOVIMIENTO DE BOVEDA (RENGLON 'VAULT ROWS').
025900 77  CNT-BOVEDA-ENT      PIC 9(7)  COMP VALUE ZERO.
026000 77  CNT-BOVEDA-ALTAS    PIC 9(7)  COMP VALUE ZERO.
026100 77  CNT-BOVEDA-SAL      PIC 9(7)  COMP VALUE ZERO.
026200*    TOTALES GENERALES (RENGLON 'TOTALS'), SUMA DE
026300*    LOS CUATRO CONTADORES POR ACCION DE ARRIBA.
026400 77  CNT-TOTAL-LEI       PIC 9(7)  COMP VALUE ZERO.
026500 77  CNT-TOTAL-OK        PIC 9(7)  COMP VALUE ZERO.
026600 77  CNT-TOTAL-ERR       PIC 9(7)  COMP VALUE ZERO.
026700*---------------------------------------------
026800*    SUBINDICES Y CONTADORES DE TRABAJO.
026900*    WS-X / WS-Y SE REUTILIZAN ENTRE VARIOS
027000*    PARRAFOS (NO SON EXCLUSIVOS DE UNO SOLO),
027100*    ASI QUE NINGUN PARRAFO PUEDE ASUMIR QUE
027200*    CONSERVAN VALOR ENTRE UNA LLAMADA Y OTRA.
027300*---------------------------------------------
027400*    INDICE GENERAL DE USO MULTIPLE (VALIDACION DE
027500*    CEDULA, DIGITO VERIFICADOR, ENMASCARADO).
027600 77  WS-X                PIC 9(4)  COMP VALUE ZERO.
027700*    RESERVADO PARA INDICE SECUNDARIO; HOY SIN USO
027800*    ACTIVO, SE CONSERVA POR CONVENCION DE LA
027900*    GERENCIA DE TENER WS-X/WS-Y COMO PAR.
028000 77  WS-Y                PIC 9(4)  COMP VALUE ZERO.
028100*    RESULTADO DE 3600-CALCULAR-LARGO-I.
028200 77  WS-LARGO-VALOR      PIC 9(4)  COMP VALUE ZERO.
028300*    CANTIDAD DE COINCIDENCIAS EN BUSQUEDA DE BOVEDA
028400*    (TOKENIZACION/DETOKENIZACION); MAS DE UNA ES
028500*    BOVEDA CORRUPTA.
028600 77  WS-MATCH-TOTAL      PIC 9(4)  COMP VALUE ZERO.
028700*    RESTO AUXILIAR DE USO GENERAL EN DIVISIONES
028800*    INTERMEDIAS; NO CONFUNDIR CON WS-RESTO-MOD11,
028900*    QUE ES ESPECIFICO DEL DIGITO VERIFICADOR.
029000 77  WS-RESTO-AUX        PIC 9(4)  COMP VALUE ZERO.
029100*---------------------------------------------
029200*    CALCULO DE LARGO EFECTIVO (SIN BLANCOS DE
029300*    ARRASTRE) DE UN CAMPO ALFANUMERICO DE 32
029400*    POSICIONES.  SE CARGA WS-LARGO-CADENA Y SE
029500*    PERFORMA 3600; EL RESULTADO QUEDA EN
029600*    WS-LARGO-VALOR.
029700*---------------------------------------------
029800 01  WS-AREA-LARGO.
029900*        CAMPO DE ENTRADA GENERICO PARA 3600; CADA
030000*        LLAMADOR (6100, 4100, 4200, 4300) CARGA SU
030100*        PROPIO VALOR ANTES DE PERFORMAR.
030200     03  WS-LARGO-CADENA     PIC X(32)    VALUE SPACES.
030300     03  FILLER              PIC X(01)    VALUE SPACE.
030400*    VISTA POR CARACTER, INDEXADA PARA EL RECORRIDO
030500*    HACIA ATRAS DE 3610-RETROCEDER-I.
030600 01  WS-LARGO-CADENA-REDEF REDEFINES WS-AREA-LARGO.
030700     03  WS-LARGO-CAR OCCURS 32 TIMES PIC X(01).
030800*---------------------------------------------
030900*    COMPROBACION DE CEDULA - AREA DE TRABAJO
031000*---------------------------------------------
031100 01  WS-AREA-ID.
031200*        COPIA DE TRABAJO DE LA CEDULA DE ENTRADA;
031300*        NO SE MODIFICA REQ-VALOR DIRECTAMENTE.
031400     03  WS-VALOR-ID-ENTRADA     PIC X(18)    VALUE SPACES.
031500*        VEREDICTO ACUMULADO DE LAS TRES VALIDACIONES
031600*        (FORMATO/DIGITO/FECHA); ARRANCA EN 'S' Y
031700*        CUALQUIER CONTROL QUE FALLE LO PASA A 'N'.
031800     03  WS-ID-OK                PIC X(01)    VALUE 'N'.
031900         88  WS-ID-ES-VALIDA                  VALUE 'S'.
032000*        DIGITO VERIFICADOR CALCULADO POR 3200, PARA
032100*        COMPARAR CONTRA LA POSICION 18 DE ENTRADA.
032200     03  WS-DIGITO-CONTROL-CALC  PIC X(01)    VALUE SPACES.
032300*        RESTO DE LA DIVISION MOD 11; INDEXA
032400*        WS-TABLA-RESTO (0-10).
032500     03  WS-RESTO-MOD11          PIC 9(02)    VALUE ZERO.
032600*        SUMA PONDERADA ACUMULADA POR 3210.
032700     03  WS-SUMA-PESOS           PIC 9(05) COMP VALUE ZERO.
032800     03  FILLER                  PIC X(01)    VALUE SPACE.
032900*    VISTA POR CARACTER DE LA CEDULA, PARA EL CALCULO
033000*    DEL DIGITO VERIFICADOR.
033100*---------------------------------------------
033200 01  WS-VALOR-ID-REDEF REDEFINES WS-AREA-ID.
033300     03  WS-ID-CARACTER OCCURS 18 TIMES PIC X(01).
033400     03  FILLER                  PIC X(07).
033500*    VISTA NUMERICA DE LOS DIGITOS DE LA CEDULA, VALIDA
033600*    SOLO LUEGO DE CONFIRMADO EL FORMATO (3100).
033700 01  WS-VALOR-ID-NUMERICO REDEFINES WS-AREA-ID.
033800*        CADA DIGITO COMO PIC 9, PARA LA ARITMETICA
033900*        DEL MOD 11 (3210-SUMAR-PESO-I) Y LA PARIDAD
034000*        DE SEXO (3400-DERIVAR-SEXO-I).
034100     03  WS-ID-DIGITO    OCCURS 18 TIMES PIC 9(01).
034200     03  FILLER                  PIC X(07).
034300*    TABLA DE PESOS DEL ALGORITMO DE DIGITO VERIFICADOR.
034400*    LOS 17 VALORES SE DECLARAN COMO FILLER CON VALUE
034500*    POR SER UNA CONSTANTE FIJA DEL ALGORITMO; LA VISTA
034600*    WS-TABLA-PESOS (REDEFINES) ES LA QUE SE INDEXA
034700*    DESDE 3210-SUMAR-PESO-I.
034800 01  WS-TABLA-PESOS-VALORES.
034900*    TABLA DE PESOS DEL MODULO 11 PARA EL DIGITO
035000*    VERIFICADOR DE WS-VALOR-ID-ENTRADA (3200-VALIDAR-
035100*    DIGITO-I).  LOS PRIMEROS 10 VALORES SON LA SERIE
035200*    07-09-10-05-08-04-02-01-06-03 REPETIDA; SE CARGA
035300*    17 VECES (MAS QUE LOS 17 DIGITOS MAXIMOS DE ID)
035400*    PARA CUBRIR EL MAYOR LARGO DE ID QUE ACEPTA ESTE
035500*    MOTOR SIN TENER QUE REINICIAR EL INDICE A MEDIO
035600*    CALCULO.
035700     03  FILLER  PIC 9(02) VALUE 07.
035800     03  FILLER  PIC 9(02) VALUE 09.
035900     03  FILLER  PIC 9(02) VALUE 10.
036000     03  FILLER  PIC 9(02) VALUE 05.
036100     03  FILLER  PIC 9(02) VALUE 08.
036200     03  FILLER  PIC 9(02) VALUE 04.
036300     03  FILLER  PIC 9(02) VALUE 02.
036400     03  FILLER  PIC 9(02) VALUE 01.
036500     03  FILLER  PIC 9(02) VALUE 06.
036600     03  FILLER  PIC 9(02) VALUE 03.
036700     03  FILLER  PIC 9(02) VALUE 07.
036800     03  FILLER  PIC 9(02) VALUE 09.
036900     03  FILLER  PIC 9(02) VALUE 10.
037000     03  FILLER  PIC 9(02) VALUE 05.
037100     03  FILLER  PIC 9(02) VALUE 08.
037200     03  FILLER  PIC 9(02) VALUE 04.
037300     03  FILLER  PIC 9(02) VALUE 02.
037400 01  WS-TABLA-PESOS REDEFINES WS-TABLA-PESOS-VALORES.
037500     03  WS-PESO OCCURS 17 TIMES PIC 9(02).
037600*    TABLA DE CARACTER DE CONTROL SEGUN RESTO MOD 11.
037700*    INDICE = RESTO + 1  (RESTO 0..10).  EL LITERAL
037800*    '10X98765432' SE LEE POSICION A POSICION: RESTO 0
037900*    DA '1', RESTO 1 DA '0', RESTO 2 DA 'X', RESTO 3
038000*    DA '9', Y ASI SUCESIVAMENTE HASTA RESTO 10 DA '2'.
038100 01  WS-TABLA-RESTO-VALORES.
038200     03  FILLER              PIC X(11) VALUE '10X98765432'.
038300 01  WS-TABLA-RESTO REDEFINES WS-TABLA-RESTO-VALORES.
038400     03  WS-RESTO-CARACTER OCCURS 11 TIMES PIC X(01).
038500*---------------------------------------------
038600*    FECHA DE NACIMIENTO - PLAUSIBILIDAD.  LOS TRES
038700*    CAMPOS WS-FNAC-RESTO-4/100/400 SON AUXILIARES
038800*    DEL CALCULO DE ANIO BISIESTO (GREGORIANO: DIVISIBLE
038900*    ENTRE 4, EXCEPTO SIGLOS NO DIVISIBLES ENTRE 400);
039000*    VER 3300-VALIDAR-FECHA-I PARA EL DETALLE.  NO HAY
039100*    VALIDACION DE QUE LA FECHA SEA ANTERIOR A HOY NI
039200*    DE EDAD MINIMA/MAXIMA (SOL-0602 SOLO CUBRIO
039300*    CALENDARIO, NO REGLAS DE NEGOCIO DE EDAD).
039400*---------------------------------------------
039500 01  WS-AREA-FECHA-NAC.
039600*        AAAAMMDD DE NACIMIENTO, TOMADOS DE LAS
039700*        POSICIONES 7-14 DE LA CEDULA DE ENTRADA.
039800     03  WS-FNAC-AAAA            PIC 9(04)    VALUE ZERO.
039900     03  WS-FNAC-MM              PIC 9(02)    VALUE ZERO.
040000     03  WS-FNAC-DD              PIC 9(02)    VALUE ZERO.
040100     03  WS-FNAC-OK              PIC X(01)    VALUE 'N'.
040200         88  WS-FNAC-ES-VALIDA                VALUE 'S'.
040300*        DIAS DEL MES RESUELTO PARA WS-FNAC-MM, INCLUYE
040400*        EL CALCULO DE BISIESTO PARA FEBRERO (SOL-0602).
040500     03  WS-FNAC-DIAS-DEL-MES    PIC 9(02)    VALUE ZERO.
040600*        COCIENTE DESCARTABLE DE LAS TRES DIVISIONES DE
040700*        BISIESTO; SOLO INTERESA EL RESTO EN CADA UNA.
040800     03  WS-FNAC-COCIENTE-AUX    PIC 9(06) COMP VALUE ZERO.
040900*        RESTOS DE AAAA ENTRE 4, 100 Y 400; LA REGLA
041000*        GREGORIANA ES BISIESTO = DIVISIBLE POR 4, SALVO
041100*        SIGLO (DIVISIBLE POR 100) QUE NO SEA TAMBIEN
041200*        DIVISIBLE POR 400.
041300     03  WS-FNAC-RESTO-4         PIC 9(04) COMP VALUE ZERO.
041400     03  WS-FNAC-RESTO-100       PIC 9(04) COMP VALUE ZERO.
041500     03  WS-FNAC-RESTO-400       PIC 9(04) COMP VALUE ZERO.
041600     03  FILLER                  PIC X(01)    VALUE SPACE.
041700*---------------------------------------------
041800*    REGION - AREA DE TRABAJO.  LA BUSQUEDA ES
041900*    JERARQUICA: PRIMERO PROVINCIA, LUEGO CIUDAD
042000*    DENTRO DE LA PROVINCIA HALLADA, LUEGO DISTRITO
042100*    DENTRO DE LA CIUDAD HALLADA (3500-RESOLVER-REGION-I).
042200*    WS-REG-COD-BUSCADO Y WS-REG-NOMBRE-ENC SON CAMPOS
042300*    DE TRABAJO COMPARTIDOS POR LAS TRES PASADAS DE
042400*    3510-BUSCAR-REGION-I; SE RECARGAN EN CADA PASADA.
042500*---------------------------------------------
042600 01  WS-AREA-REGION.
042700*        CODIGO DE 6 DIGITOS ARMADO PARA CADA NIVEL DE
042800*        BUSQUEDA (PROVINCIA=2+0000, CIUDAD=4+00,
042900*        DISTRITO=6); VER 3500-RESOLVER-REGION-I.
043000     03  WS-REG-COD-PROVINCIA    PIC X(06)    VALUE SPACES.
043100     03  WS-REG-COD-CIUDAD       PIC X(06)    VALUE SPACES.
043200     03  WS-REG-COD-DISTRITO     PIC X(06)    VALUE SPACES.
043300*        CODIGO QUE SE PASA A 3510-BUSCAR-REGION-I EN
043400*        CADA UNA DE LAS TRES PASADAS.
043500     03  WS-REG-COD-BUSCADO      PIC X(06)    VALUE SPACES.
043600*        NOMBRE DEVUELTO POR 3510 PARA EL CODIGO RECIEN
043700*        BUSCADO; SE COPIA AL CAMPO NOM-* DEFINITIVO
043800*        DEL NIVEL CORRESPONDIENTE SI HUBO MATCH.
043900     03  WS-REG-NOMBRE-ENC       PIC X(30)    VALUE SPACES.
044000     03  WS-REG-NOM-PROVINCIA    PIC X(20)    VALUE SPACES.
044100     03  WS-REG-NOM-CIUDAD       PIC X(20)    VALUE SPACES.
044200     03  WS-REG-NOM-DISTRITO     PIC X(20)    VALUE SPACES.
044300     03  WS-REG-HALLADO          PIC X(01)    VALUE 'N'.
044400         88  WS-REG-FUE-HALLADO                VALUE 'S'.
044500     03  FILLER                  PIC X(01)    VALUE SPACE.
044600*---------------------------------------------
044700*    TELEFONO - AREA DE TRABAJO.  SOLO SE USA PARA
044800*    ACCION VALIDATE (6100-VALIDAR-TELEFONO-I); EL
044900*    ENMASCARADO DE TELEFONO (4100) NO VALIDA FORMATO,
045000*    SOLO APLICA LA MASCARA SOBRE LO QUE VENGA.
045100*---------------------------------------------
045200 01  WS-AREA-TELEFONO.
045300*        VEREDICTO DE 6100-VALIDAR-TELEFONO-I; NO HAY
045400*        CAMPOS DE ENTRADA PROPIOS PORQUE ESE PARRAFO
045500*        TRABAJA DIRECTO SOBRE REQ-VALOR.
045600     03  WS-TEL-OK               PIC X(01)    VALUE 'N'.
045700         88  WS-TEL-ES-VALIDO                  VALUE 'S'.
045800     03  FILLER                  PIC X(01)    VALUE SPACE.
045900*---------------------------------------------
046000*    ENMASCARAMIENTO - AREA DE TRABAJO.  COMUN A LAS
046100*    TRES SUBRUTINAS DE ENMASCARADO (TELEFONO, CEDULA,
046200*    NOMBRE); CADA UNA CARGA WS-MASC-ENTRADA, OPERA
046300*    SOBRE WS-MASC-SALIDA Y DEVUELVE EL RESULTADO A
046400*    RES-SALIDA.  WS-MASC-APELLIDO-HALLADO SOLO SE USA
046500*    EN EL CAMINO DE NOMBRE (VER SOL-0701 SOBRE EL
046600*    LARGO DE COMPARACION DE WS-MASC-PRIMEROS-DOS).
046700*---------------------------------------------
046800 01  WS-AREA-MASCARA.
046900     03  WS-MASC-ENTRADA        PIC X(32)    VALUE SPACES.
047000     03  WS-MASC-SALIDA         PIC X(32)    VALUE SPACES.
047100     03  WS-MASC-PRIMEROS-DOS   PIC X(02)    VALUE SPACES.
047200     03  WS-MASC-APELLIDO-HALLADO PIC X(01)  VALUE 'N'.
047300         88  WS-MASC-ES-COMPUESTO             VALUE 'S'.
047400     03  FILLER                 PIC X(01)    VALUE SPACE.
047500*---------------------------------------------
047600*    TOKENIZACION / BOVEDA - AREA DE TRABAJO.
047700*    WS-BOV-TOKEN-BUSCADO/WS-BOV-TIPO-BUSCADO SE USAN
047800*    TANTO PARA TOKENIZAR (BUSCAR POR VALOR) COMO PARA
047900*    DESTOKENIZAR (BUSCAR POR TOKEN); EL PARRAFO QUE
048000*    LOS CARGA DEJA EN CLARO CUAL DE LOS DOS SENTIDOS
048100*    DE BUSQUEDA APLICA EN CADA CASO.
048200*---------------------------------------------
048300 01  WS-AREA-BOVEDA.
048400     03  WS-BOV-TOKEN-CALC       PIC X(32)    VALUE SPACES.
048500     03  WS-BOV-VALOR-BUSCADO    PIC X(24)    VALUE SPACES.
048600     03  WS-BOV-TOKEN-BUSCADO    PIC X(32)    VALUE SPACES.
048700     03  WS-BOV-TIPO-BUSCADO     PIC X(10)    VALUE SPACES.
048800     03  FILLER                  PIC X(01)    VALUE SPACE.
048900*---------------------------------------------
049000*    INTERFASE CON PGMPIIDG (DIGESTO / BASE64)
049100*    SIN FILLER: EL AREA DEBE COINCIDIR BYTE A
049200*    BYTE CON LK-INTERFASE-DG DE PGMPIIDG, QUE
049300*    ES EL AREA QUE RECIBE LA CALL.
049400*---------------------------------------------
049500 01  WS-INTERFASE-DG.
049600     03  LK-DG-FUNCION           PIC X(01)    VALUE SPACE.
049700*        LK-DG-FUNCION = D DIGESTO; C CODIFICAR B64;
049800*                      = X DECODIFICAR B64.
049900*        LK-DG-ENTRADA SE DECLARA A 44 BYTES PORQUE LA
050000*        FUNCION X (DECODIFICAR) RECIBE EL VALOR B64 DE
050100*        44 CARACTERES; LAS FUNCIONES D/C SOLO USAN LOS
050200*        PRIMEROS 32.
050300     03  LK-DG-ENTRADA           PIC X(44)    VALUE SPACES.
050400*        RESULTADO DE LA LLAMADA; SOLO 5200-CALCULAR-
050500*        TOKEN-I USA ESTA INTERFASE DESDE ESTE PROGRAMA.
050600     03  LK-DG-SALIDA            PIC X(44)    VALUE SPACES.
050700*    NOMBRE DEL SUBPROGRAMA, EN VARIABLE (NO LITERAL)
050800*    PARA PODER CAMBIARLO SIN RECOMPILAR SI ALGUN DIA
050900*    LA GERENCIA DE DATOS RENOMBRA EL MODULO DE DIGESTO.
051000 01  WS-AREA-PGMRUT.
051100     03  WS-PGMRUT               PIC X(08)    VALUE 'PGMPIIDG'.
051200     03  FILLER                  PIC X(01)    VALUE SPACE.
051300*---------------------------------------------
051400*    FECHA DE PROCESO
051500*    (SIN FILLER: EL CAMPO DEBE QUEDAR EN 8 BYTES
051600*    EXACTOS PARA EL ACCEPT FROM DATE YYYYMMDD)
051700*---------------------------------------------
051800*    UN SOLO ACCEPT FROM DATE AL ARRANQUE (1000-INICIO-I);
051900*    LA VISTA NUMERICA COMPLETA SE USA PARA EL SELLO DE
052000*    ALTA DE BOVEDA, LA VISTA DESCOMPUESTA AAAA/MM/DD SE
052100*    USA PARA ARMAR LA CABECERA DEL LISTADO RESUMEN.
052200 01  WS-FECHA-SISTEMA.
052300     03  WS-FECHA-AAAAMMDD       PIC 9(08)    VALUE ZERO.
052400*    REDEFINE DE WS-FECHA-SISTEMA PARA PARTIR LA FECHA
052500*    DE PROCESO EN SUS TRES COMPONENTES NUMERICOS; SE
052600*    USA SOLO PARA ARMAR LA CABECERA DEL RESUMEN EN
052700*    9200-IMPRIMIR-RESUMEN-I, NO PARA CALCULOS DE FECHA.
052800 01  WS-FECHA-PROCESO REDEFINES WS-FECHA-SISTEMA.
052900     03  WS-FPROC-AAAA           PIC 9(04).
053000     03  WS-FPROC-MM             PIC 9(02).
053100     03  WS-FPROC-DD             PIC 9(02).
053200*---------------------------------------------
053300*    LINEAS DE IMPRESION DEL RESUMEN.  CADA 01 ES UNA
053400*    PLANTILLA DE UN TIPO DE RENGLON DEL LISTADO;
053500*    9200-IMPRIMIR-RESUMEN-I LAS LLENA Y LAS ESCRIBE
053600*    UNA A UNA CON WRITE ... FROM.  LOS FILLER CON
053700*    VALUE LITERAL SON LOS ROTULOS FIJOS DEL REPORTE;
053800*    SOLO LOS CAMPOS ZZZZ9 CAMBIAN CORRIDA A CORRIDA.
053900*---------------------------------------------
054000*    RENGLON 1 DE CABECERA: TITULO FIJO MAS LA FECHA
054100*    DE PROCESO (NO LA FECHA DE IMPRESION).
054200 01  IMP-CABECERA-1.
054300     03  FILLER          PIC X(54) VALUE
054400         'PII BATCH SUMMARY REPORT                    RUN DATE: '.
054500     03  IMP1-FECHA-AAAA PIC 9999.
054600     03  FILLER          PIC X(01) VALUE '-'.
054700     03  IMP1-FECHA-MM   PIC 99.
054800     03  FILLER          PIC X(01) VALUE '-'.
054900     03  IMP1-FECHA-DD   PIC 99.
055000*    RENGLON 2 DE CABECERA: ROTULOS DE COLUMNA PARA
055100*    LOS CUATRO RENGLONES DE IMP-DETALLE QUE SIGUEN.
055200 01  IMP-CABECERA-2.
055300     03  FILLER          PIC X(37) VALUE
055400         'ACTION      READ   SUCCESS    ERRORS'.
055500*    PLANTILLA REUTILIZADA CINCO VECES (UNA POR
055600*    ACCION MAS TOTALS); 9200-IMPRIMIR-RESUMEN-I
055700*    LA RECARGA Y REESCRIBE EN CADA PASADA.
055800*    01  IMP-DETALLE, IMP-ERRORES E IMP-BOVEDA SON LAS
055900*    TRES LINEAS DEL RESUMEN DE CIERRE (9200-IMPRIMIR-
056000*    RESUMEN-I); CADA UNA SE MUEVE A IMP-LINEA Y SE
056100*    ESCRIBE POR SEPARADO, UNA POR RENGLON DE REGISTRO.
056200 01  IMP-DETALLE.
056300     03  IMP-DET-ACCION  PIC X(11).
056400     03  IMP-DET-LEI     PIC ZZZZ9.
056500     03  FILLER          PIC X(05) VALUE SPACES.
056600     03  IMP-DET-OK      PIC ZZZZ9.
056700     03  FILLER          PIC X(05) VALUE SPACES.
056800     03  IMP-DET-ERR     PIC ZZZZ9.
056900*    LOS CUATRO CONTADORES DE ESTA LINEA (SYS/TOKEN/
057000*    BAD-ID/BAD-TEL) SUMAN EL TOTAL DE CNT-ERR DE LA
057100*    LINEA DE DETALLE ANTERIOR; VER EL MAPEO COMPLETO
057200*    EN LOS COMENTARIOS DE CNT-ERR-SISTEMA EN W01.
057300 01  IMP-ERRORES.
057400     03  FILLER          PIC X(21) VALUE
057500         'ERROR BREAKDOWN: SYS='.
057600     03  IMP-ERR-SYS     PIC ZZZZ9.
057700     03  FILLER          PIC X(09) VALUE '  TOKEN='.
057800     03  IMP-ERR-TOKEN   PIC ZZZZ9.
057900     03  FILLER          PIC X(10) VALUE '  BAD-ID='.
058000     03  IMP-ERR-ID      PIC ZZZZ9.
058100     03  FILLER          PIC X(11) VALUE '  BAD-TEL='.
058200     03  IMP-ERR-TEL     PIC ZZZZ9.
058300*    MOVIMIENTO DE LA BOVEDA DURANTE ESTA CORRIDA: FILAS
058400*    LEIDAS DE BOVEDA-ENT, FILAS NUEVAS INSERTADAS POR
058500*    5300-INSERTAR-VAULT-I Y FILAS TOTALES REGRABADAS EN
058600*    BOVEDA-SAL (9100-REGRABAR-BOVEDA-I).
058700 01  IMP-BOVEDA.
058800     03  FILLER          PIC X(14) VALUE 'VAULT ROWS IN='.
058900     03  IMP-BOV-ENT     PIC ZZZZ9.
059000     03  FILLER          PIC X(11) VALUE '  INSERTED='.
059100     03  IMP-BOV-ALTAS   PIC ZZZZ9.
059200     03  FILLER          PIC X(07) VALUE '  OUT='.
059300     03  IMP-BOV-SAL     PIC ZZZZ9.
059400*---------------------------------------------
059500*    CONSTANTES.  WS-CREADOR IDENTIFICA A ESTE MOTOR
059600*    COMO EL AUTOR DE LAS FILAS NUEVAS DE BOVEDA
059700*    (5300-INSERTAR-VAULT-I); LAS FILAS CARGADAS DE LA
059800*    CORRIDA ANTERIOR CONSERVAN SU PROPIO CREADOR
059900*    ORIGINAL, CUALQUIERA QUE HAYA SIDO.
060000*---------------------------------------------
060100 01  WS-CONSTANTES.
060200     03  WS-CREADOR              PIC X(06) VALUE 'BLOG'.
060300     03  FILLER                  PIC X(01) VALUE SPACE.
060400**************************************************
060500 PROCEDURE DIVISION.
060600**************************************************
060700*    0000-PRINCIPAL-I  /  0000-PRINCIPAL-F
060800*    PARRAFO RECTOR DEL BATCH.  ORQUESTA LAS TRES
060900*    ETAPAS DE LA CORRIDA: INICIALIZACION (CARGA DE
061000*    REGIONES Y BOVEDA EN MEMORIA, APERTURA DE
061100*    ARCHIVOS), EL LOOP DE PROCESO QUE CONSUME EL
061200*    PEDIDO REGISTRO A REGISTRO, Y EL CIERRE QUE
061300*    REGRABA LA BOVEDA ACTUALIZADA E IMPRIME EL
061400*    RESUMEN DE CORRIDA.  EL PARRAFO EN SI NO TIENE
061500*    LOGICA DE NEGOCIO PROPIA, SOLO ORDEN DE LLAMADA.
061600**************************************************
061700 0000-PRINCIPAL-I.
061800     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
061900     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
062000         UNTIL WS-FIN-PEDIDO.
062100     PERFORM 9000-CIERRE-I      THRU 9000-CIERRE-F.
062200     STOP RUN.
062300 0000-PRINCIPAL-F.
062400     EXIT.
062500
062600**************************************************
062700*    1000-INICIO-I  /  1000-INICIO-F
062800*    APERTURA DE ARCHIVOS, CARGA DE TABLAS EN
062900*    MEMORIA Y OBTENCION DE LA FECHA DE PROCESO.
063000*    LA FECHA SE TOMA UNA SOLA VEZ AL ARRANCAR (ACCEPT
063100*    FROM DATE) Y QUEDA FIJA PARA TODA LA CORRIDA, TANTO
063200*    PARA EL SELLO DE ALTA DE BOVEDA COMO PARA EL
063300*    ENCABEZADO DEL RESUMEN; UN PROCESO QUE CRUZA
063400*    MEDIANOCHE NO CAMBIA DE FECHA A MITAD DE CORRIDA.
063500*    REGIONES Y BOVEDA SE ABREN, CARGAN POR COMPLETO EN
063600*    LAS TABLAS DE MEMORIA (CPPIIRGT/CPPIIVLK) Y SE
063700*    CIERRAN DE NUEVO ANTES DE ABRIR EL PEDIDO: SON
063800*    MAESTROS DE SOLO LECTURA PARA ESTA CORRIDA.
063900**************************************************
064000 1000-INICIO-I.
064100     ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
064200     OPEN INPUT  REGIONES.
064300     IF NOT WS-FIN-REGIONES
064400         PERFORM 1100-CARGAR-REGIONES-I
064500            THRU 1100-CARGAR-REGIONES-F
064600     END-IF.
064700     CLOSE REGIONES.
064800     OPEN INPUT  BOVEDA-ENT.
064900     IF NOT WS-FIN-BOVEDA-ENT
065000         PERFORM 1200-CARGAR-BOVEDA-I
065100            THRU 1200-CARGAR-BOVEDA-F
065200     END-IF.
065300     CLOSE BOVEDA-ENT.
065400     OPEN INPUT  PEDIDO.
065500     OPEN OUTPUT RESULTADO.
065600     OPEN OUTPUT LISTADO.
065700     PERFORM 2100-LEER-REQ-I THRU 2100-LEER-REQ-F.
065800 1000-INICIO-F.
065900     EXIT.
066000
066100**************************************************
066200*    1100-CARGAR-REGIONES-I  /  1100-CARGAR-REGIONES-F
066300*    LEE REGIONES COMPLETO Y LO ACUMULA EN LA TABLA
066400*    DE MEMORIA WS-TABLA-REGIONES (CPPIIRGT), PARA
066500*    QUE 3510-BUSCAR-REGION-I PUEDA RESOLVER CADA
066600*    BUSQUEDA CON SEARCH ALL (BINARIA) EN VEZ DE LEER
066700*    EL ARCHIVO UNA VEZ POR CADA CEDULA VALIDADA.
066800**************************************************
066900 1100-CARGAR-REGIONES-I.
067000     PERFORM 1110-LEER-REGION-I THRU 1110-LEER-REGION-F.
067100     PERFORM 1120-ACUM-REGION-I THRU 1120-ACUM-REGION-F
067200         UNTIL WS-FIN-REGIONES.
067300 1100-CARGAR-REGIONES-F.
067400     EXIT.
067500
067600*    LECTURA SIMPLE DE REGIONES; EL AT END PRENDE
067700*    WS-FIN-REGIONES, QUE CORTA EL PERFORM ... UNTIL
067800*    DE 1100-CARGAR-REGIONES-I.
067900 1110-LEER-REGION-I.
068000     READ REGIONES
068100         AT END
068200             SET WS-FIN-REGIONES TO TRUE
068300     END-READ.
068400 1110-LEER-REGION-F.
068500     EXIT.
068600
068700*    CARGA UNA FILA DE LA TABLA DE REGIONES EN MEMORIA
068800*    Y LEE LA SIGUIENTE.  SE CONFIA EN QUE EL ARCHIVO
068900*    REGION VIENE ORDENADO ASCENDENTE POR RGN-CODIGO
069000*    (CONTRATO DE DATOS DE LA GERENCIA DE DATOS); SI
069100*    NO LO ESTUVIERA, EL SEARCH ALL DE 3510 DARIA
069200*    RESULTADOS INCORRECTOS SIN AVISAR ERROR ALGUNO.
069300 1120-ACUM-REGION-I.
069400     ADD 1 TO RGN-TOTAL.
069500     MOVE RGN-CODIGO TO TRGN-CODIGO (RGN-TOTAL).
069600     MOVE RGN-NOMBRE TO TRGN-NOMBRE (RGN-TOTAL).
069700     PERFORM 1110-LEER-REGION-I THRU 1110-LEER-REGION-F.
069800 1120-ACUM-REGION-F.
069900     EXIT.
070000
070100**************************************************
070200*    1200-CARGAR-BOVEDA-I  /  1200-CARGAR-BOVEDA-F
070300*    LEE BOVEDA-ENT (LA BOVEDA DE LA CORRIDA ANTERIOR,
070400*    EN CLARO) COMPLETA Y LA ACUMULA EN WS-TABLA-VAULT
070500*    (CPPIIVLK), PARA QUE LA TOKENIZACION/DETOKENIZACION
070600*    DE ESTA CORRIDA PUEDA BUSCAR TOKENS YA EMITIDOS SIN
070700*    REPETIR LECTURAS DE DISCO POR CADA PEDIDO.
070800**************************************************
070900 1200-CARGAR-BOVEDA-I.
071000     PERFORM 1210-LEER-BOVEDA-I THRU 1210-LEER-BOVEDA-F.
071100     PERFORM 1220-ACUM-BOVEDA-I THRU 1220-ACUM-BOVEDA-F
071200         UNTIL WS-FIN-BOVEDA-ENT.
071300 1200-CARGAR-BOVEDA-F.
071400     EXIT.
071500
071600*    CARGA UNA FILA DE LA BOVEDA EN MEMORIA (EN EL
071700*    ORDEN EN QUE VIENE EN EL ARCHIVO, NO HAY CLAVE DE
071800*    ORDENAMIENTO: LA BUSQUEDA DE BOVEDA ES SERIAL, NO
071900*    BINARIA) Y LEE LA SIGUIENTE FILA.
072000 1220-ACUM-BOVEDA-I.
072100     ADD 1 TO VLT-TOTAL.
072200     MOVE VLTE-TOKEN       TO TVLT-TOKEN (VLT-TOTAL).
072300     MOVE VLTE-TEXTO-PLANO TO TVLT-TEXTO-PLANO (VLT-TOTAL).
072400     MOVE VLTE-TIPO        TO TVLT-TIPO (VLT-TOTAL).
072500     MOVE VLTE-FECHA-ALTA  TO TVLT-FECHA-ALTA (VLT-TOTAL).
072600     MOVE VLTE-CREADOR     TO TVLT-CREADOR (VLT-TOTAL).
072700     ADD 1 TO CNT-BOVEDA-ENT.
072800     PERFORM 1210-LEER-BOVEDA-I THRU 1210-LEER-BOVEDA-F.
072900 1220-ACUM-BOVEDA-F.
073000     EXIT.
073100
073200*    LECTURA SIMPLE DE BOVEDA-ENT; EL AT END PRENDE
073300*    WS-FIN-BOVEDA-ENT PARA CORTAR EL PERFORM ... UNTIL
073400*    DE 1200-CARGAR-BOVEDA-I.
073500 1210-LEER-BOVEDA-I.
073600     READ BOVEDA-ENT
073700         AT END
073800             SET WS-FIN-BOVEDA-ENT TO TRUE
073900     END-READ.
074000 1210-LEER-BOVEDA-F.
074100     EXIT.
074200**************************************************
074300*    2000-PROCESO-I  /  2000-PROCESO-F
074400*    LECTURA SECUENCIAL DEL PEDIDO Y DESPACHO POR
074500*    ACCION.  CADA VUELTA DEL PERFORM DE 0000-PRINCIPAL
074600*    PROCESA UN REGISTRO YA LEIDO Y LUEGO ADELANTA LA
074700*    LECTURA (LEE-ANTES-DE-PROCESAR: EL PRIMER READ SE
074800*    HACE EN 1000-INICIO-I, ANTES DE ENTRAR AL LOOP),
074900*    PARA QUE LA CONDICION WS-FIN-PEDIDO DEL PERFORM
075000*    UNTIL SE EVALUE CON EL ESTADO DE LA LECTURA MAS
075100*    RECIENTE.
075200**************************************************
075300*    LOOP PRINCIPAL: PROCESA EL REGISTRO YA LEIDO POR
075400*    LA LECTURA ANTICIPADA (2100), DESPACHA SEGUN
075500*    ACCION, ESCRIBE EL RESULTADO Y VUELVE A LEER EL
075600*    SIGUIENTE ANTES DE VOLVER A EVALUAR WS-FIN-PEDIDO
075700*    EN 0000-PRINCIPAL-I.
075800 2000-PROCESO-I.
075900     PERFORM 2200-DESPACHAR-I THRU 2200-DESPACHAR-F.
076000     PERFORM 2100-LEER-REQ-I THRU 2100-LEER-REQ-F.
076100 2000-PROCESO-F.
076200     EXIT.
076300
076400*    LECTURA SIMPLE DEL PEDIDO; EL AT END PRENDE
076500*    WS-FIN-PEDIDO, QUE ES LA CONDICION DE SALIDA DEL
076600*    LOOP PRINCIPAL EN 0000-PRINCIPAL-I.
076700*    LECTURA ANTICIPADA: SE LLAMA UNA VEZ DESDE
076800*    1000-INICIO-I (CARGA EL PRIMER REGISTRO) Y LUEGO
076900*    UNA VEZ POR VUELTA DE 2000-PROCESO-I (CARGA EL
077000*    SIGUIENTE).  AL LLEGAR A FIN DE ARCHIVO, EL LOOP
077100*    DE 0000-PRINCIPAL-I SE DETIENE SIN PROCESAR UN
077200*    REGISTRO VACIO.
077300 2100-LEER-REQ-I.
077400     READ PEDIDO
077500         AT END
077600             SET WS-FIN-PEDIDO TO TRUE
077700     END-READ.
077800 2100-LEER-REQ-F.
077900     EXIT.
078000
078100**************************************************
078200*    2200-DESPACHAR-I  /  2200-DESPACHAR-F
078300*    ARMA PII-RES-RECORD EN BLANCO CON LOS DATOS DE
078400*    CABECERA (ACCION/TIPO/VALOR DE ENTRADA COPIADO TAL
078500*    CUAL A RES-VALOR PARA TRAZABILIDAD) Y DESPACHA POR
078600*    REQ-ACCION AL PARRAFO DE NEGOCIO CORRESPONDIENTE.
078700*    UNA ACCION NO RECONOCIDA (NI V, M, E NI D) SE
078800*    TRATA COMO ERROR DE SISTEMA (RES-ESTADO = 1) SIN
078900*    INVOCAR NINGUN PARRAFO DE NEGOCIO.
079000**************************************************
079100 2200-DESPACHAR-I.
079200     INITIALIZE PII-RES-RECORD.
079300     MOVE REQ-ACCION TO RES-ACCION.
079400     MOVE REQ-TIPO   TO RES-TIPO.
079500     MOVE REQ-VALOR(1:24) TO RES-VALOR.
079600     EVALUATE REQ-ACCION
079700         WHEN 'V'
079800             ADD 1 TO CNT-LEI-V
079900             PERFORM 3000-VALIDAR-ID-I THRU 3000-VALIDAR-ID-F
080000         WHEN 'M'
080100             ADD 1 TO CNT-LEI-M
080200             PERFORM 4000-ENMASCARAR-I THRU 4000-ENMASCARAR-F
080300         WHEN 'E'
080400             ADD 1 TO CNT-LEI-E
080500             PERFORM 5000-TOKENIZAR-I THRU 5000-TOKENIZAR-F
080600         WHEN 'D'
080700             ADD 1 TO CNT-LEI-D
080800             PERFORM 6000-DETOKENIZAR-I THRU 6000-DETOKENIZAR-F
080900         WHEN OTHER
081000* NO SUMAR CNT-ERR-SISTEMA AQUI: 2900-ACUMULAR-I YA LO
081100* DERIVA MAS ABAJO A PARTIR DE RES-ESTADO = 1; SUMARLO
081200* EN LAS DOS PARTES DUPLICABA EL RENGLON SYS= DEL
081300* RESUMEN DE CIERRE.
081400             MOVE 1 TO RES-ESTADO
081500     END-EVALUATE.
081600     PERFORM 2900-ACUMULAR-I THRU 2900-ACUMULAR-F.
081700     WRITE PII-RES-RECORD.
081800 2200-DESPACHAR-F.
081900     EXIT.
082000
082100**************************************************
082200*    2900-ACUMULAR-I  /  2900-ACUMULAR-F
082300*    ACTUALIZA LOS CONTADORES DE LA CORRIDA A PARTIR
082400*    DEL RESULTADO YA ARMADO (RES-ESTADO) DEL REGISTRO
082500*    QUE SE ACABA DE PROCESAR.  SE PERFORMA SIEMPRE,
082600*    PARA TODA ACCION (INCLUSO LA NO RECONOCIDA), DESDE
082700*    2200-DESPACHAR-I, ANTES DE GRABAR EL RESULTADO.
082800*    ES LA UNICA FUENTE DE LOS CONTADORES CNT-ERR-*
082900*    POR TIPO DE ERROR (RES-ESTADO 1 A 4): NINGUN OTRO
083000*    PARRAFO DEBE SUMARLOS DE NUEVO, PARA NO DUPLICAR
083100*    LAS CIFRAS DEL RESUMEN DE CIERRE (SOL-0701).
083200**************************************************
083300 2900-ACUMULAR-I.
083400     ADD 1 TO CNT-TOTAL-LEI.
083500*    RES-ESTADO EN CERO SIGNIFICA EXITO, CUALQUIER OTRO
083600*    VALOR ES UN TIPO DE ERROR; EL VALOR LO DEJA EL
083700*    PARRAFO DE NEGOCIO QUE SE ACABA DE PERFORMAR
083800*    (3000/4000/5000/6000) O EL WHEN OTHER DE 2200.
083900     IF RES-ESTADO = ZERO
084000         ADD 1 TO CNT-TOTAL-OK
084100         EVALUATE REQ-ACCION
084200             WHEN 'V' ADD 1 TO CNT-OK-V
084300             WHEN 'M' ADD 1 TO CNT-OK-M
084400             WHEN 'E' ADD 1 TO CNT-OK-E
084500             WHEN 'D' ADD 1 TO CNT-OK-D
084600         END-EVALUATE
084700     ELSE
084800         ADD 1 TO CNT-TOTAL-ERR
084900*        DESGLOSE POR ACCION (FILAS DEL LISTADO).
085000         EVALUATE REQ-ACCION
085100             WHEN 'V' ADD 1 TO CNT-ERR-V
085200             WHEN 'M' ADD 1 TO CNT-ERR-M
085300             WHEN 'E' ADD 1 TO CNT-ERR-E
085400             WHEN 'D' ADD 1 TO CNT-ERR-D
085500         END-EVALUATE
085600*        DESGLOSE POR CAUSA (RENGLON ERROR BREAKDOWN).
085700*        RES-ESTADO 1=SISTEMA (ACCION NO RECONOCIDA),
085800*        2=TOKEN (RECHAZO DE TOKENIZACION/DETOKEN),
085900*        3=CEDULA INVALIDA, 4=TELEFONO INVALIDO.
086000         EVALUATE RES-ESTADO
086100             WHEN 1 ADD 1 TO CNT-ERR-SISTEMA
086200             WHEN 2 ADD 1 TO CNT-ERR-TOKEN
086300             WHEN 3 ADD 1 TO CNT-ERR-ID
086400             WHEN 4 ADD 1 TO CNT-ERR-TEL
086500         END-EVALUATE
086600     END-IF.
086700 2900-ACUMULAR-F.
086800     EXIT.
086900**************************************************
087000*    3000-VALIDAR-ID-I  /  3000-VALIDAR-ID-F
087100*    VALIDACION Y ANALISIS DE CEDULA (ACCION V).
087200*    ENCADENA FORMATO -> DIGITO VERIFICADOR -> FECHA
087300*    DE NACIMIENTO, CORTANDO EN EL PRIMER PASO QUE
087400*    FALLE; SOLO SI LOS TRES PASAN SE DERIVA EL SEXO Y
087500*    SE RESUELVE LA REGION.  RES-ESTADO 3 (ID INVALIDO)
087600*    ES EL UNICO CODIGO DE ERROR QUE ESTE PARRAFO
087700*    DEVUELVE; NO DISTINGUE CUAL DE LOS TRES CONTROLES
087800*    FUE EL QUE FALLO, A PROPOSITO: AL USUARIO DEL
087900*    BATCH NO SE LE EXPONE EL DETALLE DEL RECHAZO.
088000**************************************************
088100*    ORDEN DE LAS TRES VALIDACIONES: FORMATO, LUEGO
088200*    DIGITO VERIFICADOR, LUEGO FECHA DE NACIMIENTO. SE
088300*    CORTA EN CUANTO UNA FALLA (WS-ID-ES-VALIDA EN
088400*    FALSE), NO TIENE SENTIDO VALIDAR EL DIGITO
088500*    VERIFICADOR DE UNA CEDULA CON FORMATO INVALIDO.
088600 3000-VALIDAR-ID-I.
088700*    CUATRO PASOS EN CADENA, CADA UNO CONDICIONADO AL
088800*    ANTERIOR: FORMATO, DIGITO VERIFICADOR, FECHA DE
088900*    NACIMIENTO EMBEBIDA.  SI CUALQUIERA FALLA, LOS
089000*    SIGUIENTES NO SE EJECUTAN Y WS-ID-ES-VALIDA QUEDA
089100*    EN FALSE; SOLO SE DERIVA SEXO Y REGION CUANDO LOS
089200*    TRES CONTROLES ANTERIORES PASARON.
089300     MOVE REQ-VALOR(1:18) TO WS-VALOR-ID-ENTRADA.
089400     SET WS-ID-ES-VALIDA TO FALSE.
089500     PERFORM 3100-VALIDAR-FORMATO-I THRU 3100-VALIDAR-FORMATO-F.
089600     IF WS-ID-ES-VALIDA
089700         PERFORM 3200-VALIDAR-DIGITO-I THRU 3200-VALIDAR-DIGITO-F
089800     END-IF.
089900     IF WS-ID-ES-VALIDA
090000         PERFORM 3300-VALIDAR-FECHA-I THRU 3300-VALIDAR-FECHA-F
090100         IF NOT WS-FNAC-ES-VALIDA
090200             SET WS-ID-ES-VALIDA TO FALSE
090300         END-IF
090400     END-IF.
090500     IF WS-ID-ES-VALIDA
090600*        RES-FECHA-NAC SALE EN FORMATO AAAAMMDD, TOMADO
090700*        DIRECTAMENTE DE LOS CAMPOS QUE 3300 DESCOMPUSO
090800*        A PARTIR DE LOS DIGITOS 7-12 DE LA ID.
090900         MOVE 0 TO RES-ESTADO
091000         MOVE WS-FNAC-AAAA TO RES-FECHA-NAC(1:4)
091100         MOVE WS-FNAC-MM   TO RES-FECHA-NAC(5:2)
091200         MOVE WS-FNAC-DD   TO RES-FECHA-NAC(7:2)
091300         PERFORM 3400-DERIVAR-SEXO-I THRU 3400-DERIVAR-SEXO-F
091400         PERFORM 3500-RESOLVER-REGION-I
091500            THRU 3500-RESOLVER-REGION-F
091600         MOVE WS-VALOR-ID-ENTRADA TO RES-SALIDA(1:18)
091700     ELSE
091800*        RES-ESTADO 3 = CEDULA INVALIDA; ES EL UNICO
091900*        CODIGO DE RECHAZO PROPIO DE ESTA ACCION, PARA
092000*        DISTINGUIRLO DE LOS RECHAZOS GENERICOS 1/2 DE
092100*        OTRAS ACCIONES EN EL RESULTADO.
092200         MOVE 3 TO RES-ESTADO
092300     END-IF.
092400 3000-VALIDAR-ID-F.
092500     EXIT.
092600
092700**************************************************
092800*    3100-VALIDAR-FORMATO-I  /  3100-VALIDAR-FORMATO-F
092900*    FORMATO DE LA CEDULA: 17 DIGITOS MAS UN DIGITO
093000*    VERIFICADOR QUE PUEDE SER NUMERICO O LA LETRA X
093100*    (MAYUSCULA O MINUSCULA).  UNA CEDULA EN BLANCO SE
093200*    RECHAZA DE ENTRADA, SIN RECORRER LOS 17 DIGITOS.
093300**************************************************
093400 3100-VALIDAR-FORMATO-I.
093500*    UNA ID EN BLANCO SE RECHAZA DE ENTRADA, SIN GASTAR
093600*    UNA VUELTA DE PERFORM VARYING SOBRE 17 POSICIONES
093700*    VACIAS.  LA POSICION 18 (DIGITO VERIFICADOR) SE
093800*    VALIDA APARTE PORQUE ACEPTA 'X' ADEMAS DE DIGITOS.
093900     SET WS-ID-ES-VALIDA TO TRUE.
094000     IF WS-VALOR-ID-ENTRADA = SPACES
094100         SET WS-ID-ES-VALIDA TO FALSE
094200     END-IF.
094300     IF WS-ID-ES-VALIDA
094400         MOVE 1 TO WS-X
094500         PERFORM 3110-REVISAR-DIGITO-I THRU 3110-REVISAR-DIGITO-F
094600             VARYING WS-X FROM 1 BY 1 UNTIL WS-X > 17
094700     END-IF.
094800     IF WS-ID-ES-VALIDA
094900         IF WS-ID-CARACTER (18) NOT NUMERIC
095000             AND WS-ID-CARACTER (18) NOT = 'X'
095100             AND WS-ID-CARACTER (18) NOT = 'x'
095200                 SET WS-ID-ES-VALIDA TO FALSE
095300         END-IF
095400     END-IF.
095500 3100-VALIDAR-FORMATO-F.
095600     EXIT.
095700
095800*    REVISA UNA POSICION DE LA CEDULA (1 A 17); SE
095900*    PERFORMA VARYING DESDE 3100-VALIDAR-FORMATO-I.
096000 3110-REVISAR-DIGITO-I.
096100     IF WS-ID-CARACTER (WS-X) NOT NUMERIC
096200         SET WS-ID-ES-VALIDA TO FALSE
096300     END-IF.
096400 3110-REVISAR-DIGITO-F.
096500     EXIT.
096600
096700**************************************************
096800*    3200-VALIDAR-DIGITO-I  /  3200-VALIDAR-DIGITO-F
096900*    ALGORITMO DE DIGITO VERIFICADOR MODULO 11: SUMA
097000*    PONDERADA DE LOS 17 PRIMEROS DIGITOS CONTRA
097100*    WS-TABLA-PESOS, RESTO DE ESA SUMA DIVIDIDA POR 11,
097200*    Y EL RESTO INDEXA WS-TABLA-RESTO PARA OBTENER EL
097300*    CARACTER DE CONTROL ESPERADO (0-9 O X CUANDO EL
097400*    RESTO DA 10).  SE COMPARA CONTRA LA POSICION 18
097500*    DE LA CEDULA DE ENTRADA, ACEPTANDO X EN MAYUSCULA
097600*    O MINUSCULA.
097700**************************************************
097800 3200-VALIDAR-DIGITO-I.
097900     MOVE ZERO TO WS-SUMA-PESOS.
098000     PERFORM 3210-SUMAR-PESO-I THRU 3210-SUMAR-PESO-F
098100         VARYING WS-X FROM 1 BY 1 UNTIL WS-X > 17.
098200*    MODULO 11 CLASICO: EL RESTO DE LA SUMA PONDERADA
098300*    SE TRADUCE A UN CARACTER DE CONTROL VIA LA TABLA
098400*    WS-TABLA-RESTO-VALORES; ESA TABLA ES LA QUE HACE
098500*    QUE RESTO=10 DE COMO RESULTADO 'X' EN VEZ DE '10'.
098600     DIVIDE WS-SUMA-PESOS BY 11 GIVING WS-X
098700         REMAINDER WS-RESTO-MOD11.
098800     MOVE WS-RESTO-CARACTER (WS-RESTO-MOD11 + 1)
098900         TO WS-DIGITO-CONTROL-CALC.
099000     IF WS-DIGITO-CONTROL-CALC = 'X'
099100         IF WS-ID-CARACTER (18) NOT = 'X'
099200             AND WS-ID-CARACTER (18) NOT = 'x'
099300                 SET WS-ID-ES-VALIDA TO FALSE
099400         END-IF
099500     ELSE
099600         IF WS-ID-CARACTER (18) NOT = WS-DIGITO-CONTROL-CALC
099700             SET WS-ID-ES-VALIDA TO FALSE
099800         END-IF
099900     END-IF.
100000 3200-VALIDAR-DIGITO-F.
100100     EXIT.
100200
100300*    ACUMULA UN TERMINO DE LA SUMA PONDERADA DEL
100400*    DIGITO VERIFICADOR; PERFORMADO VARYING WS-X DESDE
100500*    3200-VALIDAR-DIGITO-I.
100600 3210-SUMAR-PESO-I.
100700     COMPUTE WS-SUMA-PESOS =
100800         WS-SUMA-PESOS
100900         + (WS-ID-DIGITO (WS-X) * WS-PESO (WS-X)).
101000 3210-SUMAR-PESO-F.
101100     EXIT.
101200
101300**************************************************
101400*    3300-VALIDAR-FECHA-I  /  3300-VALIDAR-FECHA-F
101500*    PLAUSIBILIDAD DE LA FECHA DE NACIMIENTO (POSICIONES
101600*    7-14 DE LA CEDULA): MES 1-12, Y DIA ACORDE A LOS
101700*    DIAS DEL MES, CON REGLA COMPLETA DE BISIESTO
101800*    (DIVISIBLE POR 4, SALVO SIGLO NO DIVISIBLE POR 400)
101900*    PARA FEBRERO.  SOL-0602: ANTES DE ESTA REVISION EL
102000*    29 DE FEBRERO SE ACEPTABA TODOS LOS ANIOS.
102100**************************************************
102200 3300-VALIDAR-FECHA-I.
102300     SET WS-FNAC-ES-VALIDA TO TRUE.
102400     MOVE WS-VALOR-ID-ENTRADA(7:4) TO WS-FNAC-AAAA.
102500     MOVE WS-VALOR-ID-ENTRADA(11:2) TO WS-FNAC-MM.
102600     MOVE WS-VALOR-ID-ENTRADA(13:2) TO WS-FNAC-DD.
102700     IF WS-FNAC-MM < 1 OR WS-FNAC-MM > 12
102800         SET WS-FNAC-ES-VALIDA TO FALSE
102900     END-IF.
103000     IF WS-FNAC-ES-VALIDA
103100         EVALUATE WS-FNAC-MM
103200             WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
103300                 MOVE 31 TO WS-FNAC-DIAS-DEL-MES
103400             WHEN 4 WHEN 6 WHEN 9 WHEN 11
103500                 MOVE 30 TO WS-FNAC-DIAS-DEL-MES
103600             WHEN 2
103700*                FEBRERO: EL UNICO MES CUYOS DIAS
103800*                DEPENDEN DEL ANIO (SOL-0602).
103900                 DIVIDE WS-FNAC-AAAA BY 4
104000                     GIVING WS-FNAC-COCIENTE-AUX
104100                     REMAINDER WS-FNAC-RESTO-4
104200                 DIVIDE WS-FNAC-AAAA BY 100
104300                     GIVING WS-FNAC-COCIENTE-AUX
104400                     REMAINDER WS-FNAC-RESTO-100
104500                 DIVIDE WS-FNAC-AAAA BY 400
104600                     GIVING WS-FNAC-COCIENTE-AUX
104700                     REMAINDER WS-FNAC-RESTO-400
104800*                BISIESTO: RESTO-4=0 Y (NO ES FIN DE
104900*                SIGLO O SI ES DIVISIBLE POR 400).
105000*                EJEMPLOS: 2000 ES BISIESTO (DIV 400),
105100*                1900 NO LO ES (FIN DE SIGLO, NO DIV
105200*                400), 2004 ES BISIESTO (NO ES SIGLO).
105300                 IF WS-FNAC-RESTO-4 = 0
105400                     AND (WS-FNAC-RESTO-100 NOT = 0
105500                         OR WS-FNAC-RESTO-400 = 0)
105600                     MOVE 29 TO WS-FNAC-DIAS-DEL-MES
105700                 ELSE
105800                     MOVE 28 TO WS-FNAC-DIAS-DEL-MES
105900                 END-IF
106000         END-EVALUATE
106100*        DIA FUERA DE RANGO PARA EL MES/ANIO YA
106200*        RESUELTO ARRIBA INVALIDA TODA LA CEDULA.
106300         IF WS-FNAC-DD < 1 OR WS-FNAC-DD > WS-FNAC-DIAS-DEL-MES
106400             SET WS-FNAC-ES-VALIDA TO FALSE
106500         END-IF
106600     END-IF.
106700 3300-VALIDAR-FECHA-F.
106800     EXIT.
106900
107000**************************************************
107100*    3400-DERIVAR-SEXO-I  /  3400-DERIVAR-SEXO-F
107200*    EL DIGITO EN LA POSICION 17 DE LA CEDULA ES EL
107300*    CORRELATIVO DE EMISION DENTRO DEL DISTRITO; SU
107400*    PARIDAD CODIFICA EL SEXO REGISTRADO (IMPAR =
107500*    MASCULINO, PAR = FEMENINO), CONVENCION HISTORICA
107600*    DEL REGISTRO CIVIL QUE ESTE MOTOR SOLO REPLICA.
107700**************************************************
107800 3400-DERIVAR-SEXO-I.
107900*    SE REUTILIZAN WS-FNAC-COCIENTE-AUX Y
108000*    WS-FNAC-RESTO-4 AUNQUE EL NOMBRE DIGA 'FNAC':
108100*    SON CAMPOS DE TRABAJO GENERALES DE LA MISMA AREA,
108200*    YA LIBRES PARA CUANDO SE LLEGA A ESTE PARRAFO.
108300     DIVIDE WS-ID-DIGITO (17) BY 2
108400         GIVING WS-FNAC-COCIENTE-AUX
108500         REMAINDER WS-FNAC-RESTO-4.
108600     IF WS-FNAC-RESTO-4 = 1
108700         MOVE 'MALE'   TO RES-SEXO
108800     ELSE
108900         MOVE 'FEMALE' TO RES-SEXO
109000     END-IF.
109100 3400-DERIVAR-SEXO-F.
109200     EXIT.
109300
109400**************************************************
109500*    3500-RESOLVER-REGION-I  /  3500-RESOLVER-REGION-F
109600*    RESUELVE PROVINCIA, CIUDAD Y DISTRITO A PARTIR DEL
109700*    CODIGO DE REGION EMBEBIDO EN LA CEDULA (6 DIGITOS:
109800*    PROVINCIA 2 + CIUDAD 2 + DISTRITO 2).  LAS TRES
109900*    BUSQUEDAS SON EN CASCADA: SI NO APARECE LA
110000*    PROVINCIA NO SE INTENTA CIUDAD NI DISTRITO, Y ASI
110100*    SUCESIVAMENTE, PORQUE EL CODIGO RGN-CODIGO DE CADA
110200*    NIVEL SE ARMA SOBRE EL NIVEL ANTERIOR YA HALLADO.
110300*    SOL-0588: EL DISTRITO DEBE TOMAR LAS POSICIONES 5-6
110400*    PROPIAS DE LA CEDULA (NO LAS DE CIUDAD, QUE SON
110500*    SIEMPRE '00' A ESTE NIVEL) PARA ARMAR SU CODIGO DE
110600*    BUSQUEDA DE 6 DIGITOS.
110700**************************************************
110800 3500-RESOLVER-REGION-I.
110900*    SE LIMPIAN LOS TRES NOMBRES AL INICIO: SI
111000*    CUALQUIER NIVEL NO SE HALLA, SU NOMBRE (Y LOS
111100*    NIVELES INFERIORES QUE DEPENDEN DE EL) QUEDA EN
111200*    BLANCO EN EL RESULTADO, EN VEZ DE ARRASTRAR UN
111300*    VALOR DE UNA CEDULA PROCESADA ANTERIORMENTE.
111400     MOVE SPACES TO WS-REG-NOM-PROVINCIA
111500                     WS-REG-NOM-CIUDAD
111600                     WS-REG-NOM-DISTRITO.
111700     MOVE WS-VALOR-ID-ENTRADA(1:2) TO WS-REG-COD-PROVINCIA(1:2).
111800     MOVE '0000' TO WS-REG-COD-PROVINCIA(3:4).
111900     MOVE WS-REG-COD-PROVINCIA TO WS-REG-COD-BUSCADO.
112000     PERFORM 3510-BUSCAR-REGION-I THRU 3510-BUSCAR-REGION-F.
112100     IF WS-REG-FUE-HALLADO
112200         MOVE WS-REG-NOMBRE-ENC TO WS-REG-NOM-PROVINCIA
112300         MOVE WS-VALOR-ID-ENTRADA(1:4) TO WS-REG-COD-CIUDAD(1:4)
112400         MOVE '00' TO WS-REG-COD-CIUDAD(5:2)
112500         MOVE WS-REG-COD-CIUDAD TO WS-REG-COD-BUSCADO
112600         PERFORM 3510-BUSCAR-REGION-I THRU 3510-BUSCAR-REGION-F
112700         IF WS-REG-FUE-HALLADO
112800             MOVE WS-REG-NOMBRE-ENC TO WS-REG-NOM-CIUDAD
112900*            SOL-0588: EL DISTRITO TOMA POSICIONES 5-6
113000*            PROPIAS DE LA CEDULA, NO LAS DE LA CIUDAD.
113100             MOVE WS-VALOR-ID-ENTRADA(1:6) TO WS-REG-COD-DISTRITO
113200             MOVE WS-REG-COD-DISTRITO TO WS-REG-COD-BUSCADO
113300             PERFORM 3510-BUSCAR-REGION-I
113400                THRU 3510-BUSCAR-REGION-F
113500             IF WS-REG-FUE-HALLADO
113600                 MOVE WS-REG-NOMBRE-ENC TO WS-REG-NOM-DISTRITO
113700             END-IF
113800         END-IF
113900     END-IF.
114000*    SE COPIAN LOS TRES NIVELES AL RESULTADO AUNQUE
114100*    ALGUNO HAYA QUEDADO EN BLANCO; EL CONSUMIDOR DEL
114200*    ARCHIVO RESULTADO DISTINGUE 'NO HALLADO' DE UN
114300*    NOMBRE REAL POR LA AUSENCIA DE TEXTO, NO POR UN
114400*    CODIGO DE ERROR SEPARADO.
114500     MOVE WS-REG-NOM-PROVINCIA TO RES-PROVINCIA.
114600     MOVE WS-REG-NOM-CIUDAD    TO RES-CIUDAD.
114700     MOVE WS-REG-NOM-DISTRITO  TO RES-DISTRITO.
114800 3500-RESOLVER-REGION-F.
114900     EXIT.
115000
115100*    BUSQUEDA BINARIA (SEARCH ALL) DE UN CODIGO DE
115200*    REGION EN LA TABLA DE MEMORIA; SE SALTA LA
115300*    BUSQUEDA POR COMPLETO SI LA TABLA QUEDO VACIA
115400*    (REGION SIN REGISTROS), PARA NO EJECUTAR SEARCH
115500*    ALL SOBRE UNA TABLA DE CERO FILAS.
115600 3510-BUSCAR-REGION-I.
115700*    SE REINICIALIZA EL INDICE EN 1 EN CADA LLAMADA
115800*    AUNQUE SEARCH ALL LO REPOSICIONE INTERNAMENTE,
115900*    PARA DEJAR UN ESTADO PREDECIBLE SI LA BUSQUEDA
116000*    SE SALTA POR TABLA VACIA.
116100     SET WS-REG-HALLADO TO FALSE.
116200     SET RGN-IDX TO 1.
116300     IF RGN-TOTAL > ZERO
116400         SEARCH ALL RGN-TABLA-ELEM
116500             AT END
116600                 SET WS-REG-HALLADO TO FALSE
116700             WHEN TRGN-CODIGO (RGN-IDX) = WS-REG-COD-BUSCADO
116800                 SET WS-REG-FUE-HALLADO TO TRUE
116900                 MOVE TRGN-NOMBRE (RGN-IDX) TO WS-REG-NOMBRE-ENC
117000         END-SEARCH
117100     END-IF.
117200 3510-BUSCAR-REGION-F.
117300     EXIT.
117400**************************************************
117500*    3600-CALCULAR-LARGO-I  /  3600-CALCULAR-LARGO-F
117600*    LARGO EFECTIVO DE WS-LARGO-CADENA, SIN LOS
117700*    BLANCOS DE ARRASTRE A LA DERECHA.  SE REUTILIZA
117800*    DESDE VALIDACION DE TELEFONO Y DESDE LOS TRES
117900*    ENMASCARADORES (4100/4200/4300), CADA UNO CARGA
118000*    SU PROPIO VALOR EN WS-LARGO-CADENA ANTES DE
118100*    PERFORMAR ESTE PARRAFO.  UN VALOR TODO BLANCOS
118200*    DEVUELVE LARGO CERO.
118300**************************************************
118400 3600-CALCULAR-LARGO-I.
118500*    RECORRE WS-LARGO-CAR DE LA POSICION 32 HACIA LA 1;
118600*    SE DETIENE EN LA PRIMERA POSICION NO BLANCA (O EN
118700*    CERO SI TODO EL CAMPO ESTA EN BLANCO), ASI QUE
118800*    WS-X QUEDA EN EL LARGO EFECTIVO DEL VALOR.
118900     PERFORM 3610-RETROCEDER-I THRU 3610-RETROCEDER-F
119000         VARYING WS-X FROM 32 BY -1
119100         UNTIL WS-X = 0
119200            OR WS-LARGO-CAR (WS-X) NOT = SPACE.
119300     MOVE WS-X TO WS-LARGO-VALOR.
119400 3600-CALCULAR-LARGO-F.
119500     EXIT.
119600
119700*    CUERPO VACIO (CONTINUE): TODA LA LOGICA DEL
119800*    RECORRIDO HACIA ATRAS ESTA EN LA CLAUSULA VARYING
119900*    DE 3600-CALCULAR-LARGO-I; ESTE PARRAFO EXISTE
120000*    SOLO PARA QUE HAYA UN CUERPO DE PERFORM CONTRA EL
120100*    QUE EVALUAR LA CONDICION UNTIL.
120200 3610-RETROCEDER-I.
120300     CONTINUE.
120400 3610-RETROCEDER-F.
120500     EXIT.
120600**************************************************
120700*    4000-ENMASCARAR-I  /  4000-ENMASCARAR-F
120800*    ENMASCARAMIENTO DE TELEFONO, CEDULA O NOMBRE
120900*    (ACCION M).  EL DESPACHO ES POR REQ-TIPO, NO POR
121000*    EL CONTENIDO DEL VALOR; UN TIPO QUE NO SEA
121100*    TEL_NO/ID_NO/USER_NAME SE RECHAZA DIRECTO (RES-
121200*    ESTADO 1) SIN TOCAR WS-MASC-SALIDA.
121300**************************************************
121400*    NO HAY RES-ESTADO 4 (TELEFONO) EN ESTE CAMINO: EL
121500*    ENMASCARADOR DE TELEFONO NO VALIDA FORMATO, SOLO
121600*    APLICA LA MASCARA A LO QUE RECIBA; RES-ESTADO 4 SE
121700*    USA SOLO EN LA RUTA DE VALIDACION (3000).
121800 4000-ENMASCARAR-I.
121900*    REQ-VALOR SE TRUNCA A 24 BYTES COMO EN TODAS LAS
122000*    OTRAS ACCIONES; UN VALOR MAS LARGO SIMPLEMENTE NO
122100*    SE PROCESA MAS ALLA DE LA POSICION 24.
122200     MOVE SPACES TO WS-MASC-ENTRADA WS-MASC-SALIDA.
122300     MOVE REQ-VALOR(1:24) TO WS-MASC-ENTRADA(1:24).
122400*    DESPACHO POR TIPO DE DATO, NO POR CONTENIDO DEL
122500*    VALOR: UN TELEFONO MAL FORMADO ENVIADO COMO
122600*    ID_NO SE TRATARIA (Y FALLARIA) COMO CEDULA.
122700     EVALUATE REQ-TIPO
122800         WHEN 'TEL_NO'
122900             PERFORM 4100-ENMASC-TELEFONO-I
123000                THRU 4100-ENMASC-TELEFONO-F
123100         WHEN 'ID_NO'
123200             PERFORM 4200-ENMASC-CEDULA-I
123300                THRU 4200-ENMASC-CEDULA-F
123400         WHEN 'USER_NAME'
123500             PERFORM 4300-ENMASC-NOMBRE-I
123600                THRU 4300-ENMASC-NOMBRE-F
123700         WHEN OTHER
123800*            TIPO NO ENMASCARABLE; RES-ESTADO 1 ES EL
123900*            MISMO CODIGO GENERICO QUE USA 2200 PARA
124000*            UNA ACCION NO RECONOCIDA.
124100             MOVE 1 TO RES-ESTADO
124200     END-EVALUATE.
124300*    SOLO SE COPIA LA MASCARA AL RESULTADO SI NO HUBO
124400*    RECHAZO; EN CASO DE RECHAZO RES-SALIDA QUEDA EN
124500*    BLANCO (INITIALIZE DE 2200-DESPACHAR-I).
124600     IF RES-ESTADO = ZERO
124700         MOVE WS-MASC-SALIDA TO RES-SALIDA
124800     END-IF.
124900 4000-ENMASCARAR-F.
125000     EXIT.
125100
125200**************************************************
125300*    4100-ENMASC-TELEFONO-I  /  4100-ENMASC-TELEFONO-F
125400*    EXIGE TELEFONO DE 11 DIGITOS EXACTOS (SIN ESPACIOS
125500*    DE ARRASTRE) Y DEJA VISIBLES LOS PRIMEROS 3 Y LOS
125600*    ULTIMOS 4, TAPANDO LOS 4 DEL MEDIO CON ASTERISCOS
125700*    FIJOS ('****').  SOL-0642: LA MASCARA ANTERIOR
125800*    NUNCA CALZABA POR UN DOBLE ESCAPE EN LA EXPRESION
125900*    Y EL CAMPO SALIA SIEMPRE EN BLANCO.
126000**************************************************
126100 4100-ENMASC-TELEFONO-I.
126200     MOVE WS-MASC-ENTRADA TO WS-LARGO-CADENA.
126300     PERFORM 3600-CALCULAR-LARGO-I THRU 3600-CALCULAR-LARGO-F.
126400*    SOLO SE ENMASCARA UN TELEFONO DE 11 DIGITOS EXACTOS
126500*    (FORMATO DE ESTE MOTOR, VER 6100); CUALQUIER OTRO
126600*    LARGO SE RECHAZA SIN TOCAR WS-MASC-SALIDA.
126700     IF WS-LARGO-VALOR NOT = 11
126800         MOVE 1 TO RES-ESTADO
126900     ELSE
127000         MOVE SPACES TO WS-MASC-SALIDA
127100*        QUEDAN VISIBLES EL CODIGO DE PAIS MAS LOS DOS
127200*        PRIMEROS DIGITOS DE OPERADORA (POSICIONES 1-3)
127300*        Y LOS ULTIMOS 4 DIGITOS (POSICIONES 8-11); EL
127400*        BLOQUE INTERMEDIO DE 4 SE TAPA CON ASTERISCOS.
127500         MOVE WS-MASC-ENTRADA(1:3) TO WS-MASC-SALIDA(1:3)
127600         MOVE '****' TO WS-MASC-SALIDA(4:4)
127700         MOVE WS-MASC-ENTRADA(8:4) TO WS-MASC-SALIDA(8:4)
127800     END-IF.
127900 4100-ENMASC-TELEFONO-F.
128000     EXIT.
128100
128200**************************************************
128300*    4200-ENMASC-CEDULA-I  /  4200-ENMASC-CEDULA-F
128400*    EXIGE CEDULA DE 18 CARACTERES EXACTOS Y DEJA
128500*    VISIBLES LOS PRIMEROS 4 (PROVINCIA+CIUDAD) Y LOS
128600*    ULTIMOS 4 (CORRELATIVO+SEXO+DIGITO VERIFICADOR),
128700*    TAPANDO LAS 10 POSICIONES DEL MEDIO (DISTRITO Y
128800*    FECHA DE NACIMIENTO COMPLETA) CON ASTERISCOS.
128900**************************************************
129000 4200-ENMASC-CEDULA-I.
129100     MOVE WS-MASC-ENTRADA TO WS-LARGO-CADENA.
129200     PERFORM 3600-CALCULAR-LARGO-I THRU 3600-CALCULAR-LARGO-F.
129300*    A DIFERENCIA DE LA VALIDACION DE CEDULA (3000), ESTE
129400*    PARRAFO NO COMPRUEBA DIGITO VERIFICADOR NI FORMATO
129500*    DE DIGITOS; SOLO EXIGE EL LARGO EXACTO DE 18 Y
129600*    APLICA LA MASCARA POSICIONAL.
129700     IF WS-LARGO-VALOR NOT = 18
129800         MOVE 1 TO RES-ESTADO
129900     ELSE
130000         MOVE SPACES TO WS-MASC-SALIDA
130100*        QUEDAN VISIBLES LOS 4 PRIMEROS Y LOS 4 ULTIMOS
130200*        DIGITOS; LOS 10 DEL MEDIO SE TAPAN CON
130300*        ASTERISCOS, IGUAL CRITERIO QUE EL TELEFONO.
130400         MOVE WS-MASC-ENTRADA(1:4) TO WS-MASC-SALIDA(1:4)
130500         MOVE '**********' TO WS-MASC-SALIDA(5:10)
130600         MOVE WS-MASC-ENTRADA(15:4) TO WS-MASC-SALIDA(15:4)
130700     END-IF.
130800 4200-ENMASC-CEDULA-F.
130900     EXIT.
131000
131100**************************************************
131200*    4300-ENMASC-NOMBRE-I  /  4300-ENMASC-NOMBRE-F
131300*    NOMBRE DE AL MENOS 2 CARACTERES.  LA REGLA DE
131400*    NEGOCIO RESERVA DOS LETRAS VISIBLES (EN VEZ DE
131500*    UNA SOLA) CUANDO LAS DOS PRIMERAS LETRAS COINCIDEN
131600*    CON UN APELLIDO COMPUESTO CONOCIDO (CPPIISUR), YA
131700*    QUE UN SOLO CARACTER VISIBLE DEJARIA APELLIDOS
131800*    COMO 'DE LA CRUZ' O 'VAN DER BERG' IRRECONOCIBLES
131900*    ENTRE SI EN REPORTES QUE SI PUEDEN MOSTRAR EL
132000*    NOMBRE ENMASCARADO (P.EJ. CONCILIACION INTERNA).
132100**************************************************
132200 4300-ENMASC-NOMBRE-I.
132300     MOVE WS-MASC-ENTRADA TO WS-LARGO-CADENA.
132400     PERFORM 3600-CALCULAR-LARGO-I THRU 3600-CALCULAR-LARGO-F.
132500     IF WS-LARGO-VALOR < 2
132600         MOVE 1 TO RES-ESTADO
132700     ELSE
132800         MOVE SPACES TO WS-MASC-SALIDA
132900         MOVE WS-MASC-ENTRADA(1:2) TO WS-MASC-PRIMEROS-DOS
133000         SET WS-MASC-ES-COMPUESTO TO FALSE
133100         SET SUR-IDX TO 1
133200* NO COMPARAR CONTRA TSUR-APELLIDO COMPLETO (10 BYTES):
133300* AL RELLENAR WS-MASC-PRIMEROS-DOS (2 BYTES) CON
133400* ESPACIOS A LA DERECHA PARA LA COMPARACION, NUNCA
133500* CASARIA CONTRA UN APELLIDO REAL DE LA TABLA. SE
133600* COMPARAN SOLO LOS 2 PRIMEROS BYTES DE LA CLAVE;
133700* EL ORDEN ASCENDENTE DE TSUR-APELLIDO GARANTIZA EL
133800* MISMO ORDEN SOBRE ESOS 2 BYTES, ASI QUE LA BUSQUEDA
133900* BINARIA SIGUE SIENDO VALIDA.
134000         SEARCH ALL SUR-TABLA-ELEM
134100             AT END
134200                 SET WS-MASC-ES-COMPUESTO TO FALSE
134300             WHEN TSUR-APELLIDO (SUR-IDX)(1:2) =
134400                 WS-MASC-PRIMEROS-DOS
134500                 SET WS-MASC-ES-COMPUESTO TO TRUE
134600         END-SEARCH
134700         IF WS-MASC-ES-COMPUESTO AND WS-LARGO-VALOR > 2
134800             MOVE WS-MASC-ENTRADA(1:2) TO WS-MASC-SALIDA(1:2)
134900             PERFORM 4310-MARCAR-ASTERISCO-I
135000                THRU 4310-MARCAR-ASTERISCO-F
135100                VARYING WS-X FROM 3 BY 1
135200                UNTIL WS-X > WS-LARGO-VALOR
135300         ELSE
135400             MOVE WS-MASC-ENTRADA(1:1) TO WS-MASC-SALIDA(1:1)
135500             PERFORM 4310-MARCAR-ASTERISCO-I
135600                THRU 4310-MARCAR-ASTERISCO-F
135700                VARYING WS-X FROM 2 BY 1
135800                UNTIL WS-X > WS-LARGO-VALOR
135900         END-IF
136000     END-IF.
136100 4300-ENMASC-NOMBRE-F.
136200     EXIT.
136300
136400*    TAPA UNA POSICION DE WS-MASC-SALIDA CON '*';
136500*    PERFORMADO VARYING WS-X DESDE 4300-ENMASC-NOMBRE-I,
136600*    ARRANCANDO EN LA POSICION 3 (APELLIDO COMPUESTO) O
136700*    2 (APELLIDO SIMPLE) SEGUN CUANTAS LETRAS QUEDARON
136800*    VISIBLES AL FRENTE.
136900 4310-MARCAR-ASTERISCO-I.
137000     MOVE '*' TO WS-MASC-SALIDA (WS-X:1).
137100 4310-MARCAR-ASTERISCO-F.
137200     EXIT.
137300**************************************************
137400*    5000-TOKENIZAR-I  /  5000-TOKENIZAR-F
137500*    FLUJO DE TOKENIZACION (ACCION E).  SOLO SE
137600*    TOKENIZAN ID_NO Y TEL_NO (REQ-TIPO); CUALQUIER
137700*    OTRO TIPO (INCLUSO LOS QUE EL ENMASCARADOR SI
137800*    ACEPTA, COMO USER_NAME) SE RECHAZA CON RES-ESTADO
137900*    2 (SOL-0344: EL RECHAZO ES DELIBERADO, NO UN
138000*    OLVIDO; LA GERENCIA DECIDIO NO TOKENIZAR
138100*    CREDENCIALES).  IDEMPOTENTE: SI EL VALOR YA TIENE
138200*    TOKEN EN LA BOVEDA SE DEVUELVE EL MISMO TOKEN EN
138300*    VEZ DE CREAR UNO NUEVO.
138400**************************************************
138500 5000-TOKENIZAR-I.
138600     MOVE ZERO TO RES-ESTADO.
138700*    EL TIPO DE DATO A TOKENIZAR SE REVALIDA AQUI (NO
138800*    SOLO SE CONFIA EN QUE EL PEDIDO VENGA LIMPIO):
138900*    UNA CEDULA SE PASA POR LA MISMA VALIDACION QUE LA
139000*    ACCION V, UN TELEFONO POR LA MISMA VALIDACION QUE
139100*    USA 6100 DESDE LA ACCION V DE TELEFONO.
139200     EVALUATE REQ-TIPO
139300         WHEN 'ID_NO'
139400             PERFORM 3000-VALIDAR-ID-I THRU 3000-VALIDAR-ID-F
139500*            RES-ESTADO DE 3000 PUEDE SER 0 O 3; SE
139600*            NORMALIZA A 3 (CEDULA INVALIDA) PORQUE AQUI
139700*            NO INTERESA NINGUN OTRO DETALLE.
139800             IF RES-ESTADO NOT = ZERO
139900                 MOVE 3 TO RES-ESTADO
140000             END-IF
140100         WHEN 'TEL_NO'
140200             PERFORM 6100-VALIDAR-TELEFONO-I
140300                THRU 6100-VALIDAR-TELEFONO-F
140400             IF NOT WS-TEL-ES-VALIDO
140500                 MOVE 4 TO RES-ESTADO
140600             END-IF
140700         WHEN OTHER
140800*            TIPO NO TOKENIZABLE (SOL-0344): USER_NAME,
140900*            PASSWORD O CUALQUIER OTRO VALOR DE REQ-TIPO.
141000             MOVE 2 TO RES-ESTADO
141100     END-EVALUATE.
141200     IF RES-ESTADO = ZERO
141300         MOVE SPACES TO RES-SALIDA RES-FECHA-NAC RES-SEXO
141400                        RES-PROVINCIA RES-CIUDAD RES-DISTRITO
141500         MOVE ZERO TO RES-FECHA-NAC
141600         PERFORM 5100-BUSCAR-VAULT-I THRU 5100-BUSCAR-VAULT-F
141700         IF WS-MATCH-TOTAL = 1
141800             MOVE WS-BOV-TOKEN-BUSCADO TO RES-SALIDA
141900         ELSE
142000             IF WS-MATCH-TOTAL > 1
142100                 MOVE 2 TO RES-ESTADO
142200             ELSE
142300                 PERFORM 5200-CALCULAR-TOKEN-I
142400                    THRU 5200-CALCULAR-TOKEN-F
142500                 PERFORM 5300-INSERTAR-VAULT-I
142600                    THRU 5300-INSERTAR-VAULT-F
142700                 MOVE WS-BOV-TOKEN-CALC TO RES-SALIDA
142800             END-IF
142900         END-IF
143000     END-IF.
143100 5000-TOKENIZAR-F.
143200     EXIT.
143300
143400**************************************************
143500*    5100-BUSCAR-VAULT-I  /  5100-BUSCAR-VAULT-F
143600*    BUSQUEDA SERIAL (NO HAY CLAVE DE ORDENAMIENTO EN
143700*    LA BOVEDA) DEL VALOR EN CLARO YA TOKENIZADO ANTES,
143800*    POR VALOR+TIPO.  WS-MATCH-TOTAL CUENTA LAS
143900*    COINCIDENCIAS EN VEZ DE CORTAR EN LA PRIMERA, PARA
144000*    QUE 5000-TOKENIZAR-I PUEDA DETECTAR EL CASO
144100*    ANORMAL DE MAS DE UN TOKEN PARA EL MISMO VALOR
144200*    (DATOS DE BOVEDA CORRUPTOS) Y RECHAZARLO EN VEZ DE
144300*    DEVOLVER EL PRIMERO QUE ENCUENTRE.
144400**************************************************
144500 5100-BUSCAR-VAULT-I.
144600*    SE BUSCA POR VALOR EN CLARO + TIPO, NO POR TOKEN
144700*    (ESE ES EL SENTIDO INVERSO, VER 6000/6010).
144800     MOVE REQ-VALOR(1:24) TO WS-BOV-VALOR-BUSCADO.
144900     MOVE REQ-TIPO        TO WS-BOV-TIPO-BUSCADO.
145000     MOVE ZERO TO WS-MATCH-TOTAL.
145100     IF VLT-TOTAL > ZERO
145200         PERFORM 5110-COTEJAR-VAULT-I THRU 5110-COTEJAR-VAULT-F
145300             VARYING VLT-IDX FROM 1 BY 1
145400             UNTIL VLT-IDX > VLT-TOTAL
145500     END-IF.
145600 5100-BUSCAR-VAULT-F.
145700     EXIT.
145800
145900*    COTEJA UNA FILA DE LA TABLA DE BOVEDA CONTRA EL
146000*    VALOR BUSCADO; PERFORMADO VARYING VLT-IDX DESDE
146100*    5100-BUSCAR-VAULT-I.
146200 5110-COTEJAR-VAULT-I.
146300     IF TVLT-TEXTO-PLANO (VLT-IDX) = WS-BOV-VALOR-BUSCADO
146400         AND TVLT-TIPO (VLT-IDX) = WS-BOV-TIPO-BUSCADO
146500         ADD 1 TO WS-MATCH-TOTAL
146600         MOVE TVLT-TOKEN (VLT-IDX) TO WS-BOV-TOKEN-BUSCADO
146700     END-IF.
146800 5110-COTEJAR-VAULT-F.
146900     EXIT.
147000
147100**************************************************
147200*    5200-CALCULAR-TOKEN-I  /  5200-CALCULAR-TOKEN-F
147300*    ARMA EL AREA DE INTERFASE Y LLAMA A PGMPIIDG CON
147400*    FUNCION 'D' (DIGESTO) PARA CALCULAR EL TOKEN A
147500*    PARTIR DEL VALOR EN CLARO.  EL TOKEN RESULTANTE
147600*    OCUPA LOS PRIMEROS 32 BYTES DE LK-DG-SALIDA; EL
147700*    RESTO DEL AREA (HASTA 44 BYTES, RESERVADO PARA LA
147800*    FUNCION DE DECODIFICACION B64) NO SE USA AQUI.
147900**************************************************
148000 5200-CALCULAR-TOKEN-I.
148100*    LK-DG-FUNCION = D (DIGESTO); VER WS-INTERFASE-DG
148200*    EN WORKING-STORAGE PARA LAS OTRAS DOS FUNCIONES
148300*    QUE ACEPTA PGMPIIDG (C/X), NO USADAS DESDE ESTE
148400*    PARRAFO.
148500     MOVE 'D' TO LK-DG-FUNCION.
148600     MOVE SPACES TO LK-DG-ENTRADA.
148700     MOVE REQ-VALOR(1:24) TO LK-DG-ENTRADA(1:24).
148800     MOVE SPACES TO LK-DG-SALIDA.
148900     CALL WS-PGMRUT USING WS-INTERFASE-DG.
149000     MOVE LK-DG-SALIDA(1:32) TO WS-BOV-TOKEN-CALC.
149100 5200-CALCULAR-TOKEN-F.
149200     EXIT.
149300
149400**************************************************
149500*    5300-INSERTAR-VAULT-I  /  5300-INSERTAR-VAULT-F
149600*    DA DE ALTA UNA FILA NUEVA EN LA TABLA DE BOVEDA EN
149700*    MEMORIA, CON LA FECHA DE PROCESO Y EL CREADOR FIJO
149800*    DE ESTE MOTOR (WS-CREADOR).  EL TOPE DE 10000 FILAS
149900*    ES EL MISMO TOPE DE WS-TABLA-VAULT (CPPIIVLK); SI
150000*    SE ALCANZA, EL PROCESO CORTA CONTROLADAMENTE (RC=16)
150100*    EN VEZ DE DESBORDAR LA TABLA, PORQUE UNA BOVEDA
150200*    TRUNCADA SIN AVISO ES PEOR QUE UNA CORRIDA QUE
150300*    ABENDA Y SE REINICIA CON MAS CAPACIDAD.
150400**************************************************
150500 5300-INSERTAR-VAULT-I.
150600*    GUARDA DE CAPACIDAD: SI LA TABLA YA ESTA LLENA NO
150700*    SE INTENTA AGREGAR LA FILA; EL PROCESO SE DETIENE
150800*    COMPLETO PARA QUE OPERACIONES REINICIE EL JOB CON
150900*    MAS MEMORIA, EN VEZ DE SEGUIR PROCESANDO Y PERDER
151000*    ALTAS DE BOVEDA SIN AVISO.
151100     IF VLT-TOTAL >= 10000
151200         DISPLAY 'PGMPIIBA - BOVEDA LLENA - ABEND CONTROLADO'
151300         MOVE 16 TO RETURN-CODE
151400         STOP RUN
151500     END-IF.
151600*    LA NUEVA FILA SE AGREGA AL FINAL DE LA TABLA EN
151700*    MEMORIA (VLT-TOTAL), NO EN ORDEN DE TOKEN; LA
151800*    TABLA NO SE REORDENA PORQUE 6010-COTEJAR-TOKEN-I
151900*    LA RECORRE EN FORMA SECUENCIAL, NO CON SEARCH ALL.
152000     ADD 1 TO VLT-TOTAL.
152100     MOVE WS-BOV-TOKEN-CALC       TO TVLT-TOKEN (VLT-TOTAL).
152200     MOVE REQ-VALOR(1:24)         TO TVLT-TEXTO-PLANO (VLT-TOTAL).
152300     MOVE REQ-TIPO                TO TVLT-TIPO (VLT-TOTAL).
152400     MOVE WS-FECHA-AAAAMMDD       TO TVLT-FECHA-ALTA (VLT-TOTAL).
152500     MOVE WS-CREADOR              TO TVLT-CREADOR (VLT-TOTAL).
152600     ADD 1 TO CNT-BOVEDA-ALTAS.
152700 5300-INSERTAR-VAULT-F.
152800     EXIT.
152900**************************************************
153000*    6000-DETOKENIZAR-I  /  6000-DETOKENIZAR-F
153100*    FLUJO DE DESTOKENIZACION (ACCION D).  DEVUELVE EL
153200*    VALOR EN CLARO A PARTIR DEL TOKEN RECIBIDO EN
153300*    REQ-VALOR.  ESTA ACCION ES LA UNICA QUE EXPONE
153400*    DATOS EN CLARO DESDE LA BOVEDA, ASI QUE QUEDA
153500*    RESTRINGIDA A LOS PROCESOS INTERNOS AUTORIZADOS
153600*    QUE GENERAN EL ARCHIVO PEDIDO (SOL-0648); NO SE
153700*    EXPONE POR NINGUN CANAL EN LINEA.
153800**************************************************
153900 6000-DETOKENIZAR-I.
154000     MOVE ZERO TO RES-ESTADO.
154100     MOVE ZERO TO WS-MATCH-TOTAL.
154200     MOVE SPACES TO WS-BOV-TOKEN-BUSCADO WS-BOV-VALOR-BUSCADO.
154300*    EL PEDIDO DE DETOKENIZACION TRAE EL TOKEN DE 32
154400*    BYTES EN REQ-VALOR, NO EL VALOR EN CLARO.
154500     MOVE REQ-VALOR(1:32) TO WS-BOV-TOKEN-BUSCADO.
154600     MOVE REQ-TIPO        TO WS-BOV-TIPO-BUSCADO.
154700*    SOL-0648: LA BUSQUEDA ES POR TOKEN, NO POR EL
154800*    VALOR EN CLARO.
154900     IF VLT-TOTAL > ZERO
155000         PERFORM 6010-COTEJAR-TOKEN-I THRU 6010-COTEJAR-TOKEN-F
155100             VARYING VLT-IDX FROM 1 BY 1
155200             UNTIL VLT-IDX > VLT-TOTAL
155300     END-IF.
155400*    AL IGUAL QUE EN TOKENIZACION, MAS DE UNA
155500*    COINCIDENCIA ES UNA BOVEDA CORRUPTA Y SE RECHAZA.
155600     IF WS-MATCH-TOTAL = 1
155700         MOVE SPACES TO RES-SALIDA
155800         MOVE WS-BOV-VALOR-BUSCADO TO RES-SALIDA(1:24)
155900     ELSE
156000         MOVE 2 TO RES-ESTADO
156100     END-IF.
156200 6000-DETOKENIZAR-F.
156300     EXIT.
156400
156500*    SOLO CUENTA SI TOKEN Y TIPO COINCIDEN; SI HUBIERA
156600*    MAS DE UNA COINCIDENCIA (BOVEDA CORRUPTA) EL
156700*    WS-MATCH-TOTAL QUEDARIA MAYOR QUE 1 Y
156800*    6000-DETOKENIZAR-I RECHAZARIA EL PEDIDO EN VEZ DE
156900*    DEVOLVER CUALQUIERA DE LOS DOS VALORES.
157000 6010-COTEJAR-TOKEN-I.
157100*    EL TIPO SE COMPARA ADEMAS DEL TOKEN PORQUE LOS
157200*    TOKENS SE CALCULAN POR SEPARADO EN CADA TIPO
157300*    (5200-CALCULAR-TOKEN-I); UNA COINCIDENCIA DE SOLO
157400*    TOKEN SIN TIPO PODRIA MEZCLAR FILAS DE MOTORES
157500*    DISTINTOS SI ALGUNA VEZ COLISIONARA EL TOKEN.
157600     IF TVLT-TOKEN (VLT-IDX) = WS-BOV-TOKEN-BUSCADO
157700         AND TVLT-TIPO (VLT-IDX) = WS-BOV-TIPO-BUSCADO
157800         ADD 1 TO WS-MATCH-TOTAL
157900         MOVE TVLT-TEXTO-PLANO (VLT-IDX) TO WS-BOV-VALOR-BUSCADO
158000     END-IF.
158100 6010-COTEJAR-TOKEN-F.
158200     EXIT.
158300
158400**************************************************
158500*    6100-VALIDAR-TELEFONO-I  /  6100-VALIDAR-TELEFONO-F
158600*    TELEFONO VALIDO: EXACTAMENTE 11 DIGITOS, EL
158700*    PRIMERO '1' (CODIGO DE PAIS) Y EL SEGUNDO ENTRE
158800*    '3' Y '9' (CODIGO DE OPERADORA CELULAR VIGENTE;
158900*    LOS PREFIJOS '0' Y '1'X NO SE ASIGNAN A CELULARES
159000*    EN EL PLAN DE NUMERACION ACTUAL).  REUTILIZA
159100*    3600-CALCULAR-LARGO-I PARA NO DUPLICAR LA LOGICA
159200*    DE CONTEO DE LARGO REAL.
159300**************************************************
159400 6100-VALIDAR-TELEFONO-I.
159500*    WS-TEL-ES-VALIDO ARRANCA EN FALSE; SOLO SE PONE
159600*    EN TRUE SI PASAN LAS TRES CONDICIONES DE LARGO,
159700*    CODIGO DE PAIS Y CODIGO DE OPERADORA A LA VEZ.
159800     SET WS-TEL-ES-VALIDO TO FALSE.
159900     MOVE SPACES TO WS-LARGO-CADENA.
160000     MOVE REQ-VALOR(1:24) TO WS-LARGO-CADENA(1:24).
160100     PERFORM 3600-CALCULAR-LARGO-I THRU 3600-CALCULAR-LARGO-F.
160200     IF WS-LARGO-VALOR = 11
160300         IF REQ-VALOR(1:1) = '1'
160400             AND REQ-VALOR(2:1) >= '3'
160500             AND REQ-VALOR(2:1) <= '9'
160600                 SET WS-TEL-ES-VALIDO TO TRUE
160700         END-IF
160800     END-IF.
160900 6100-VALIDAR-TELEFONO-F.
161000     EXIT.
161100**************************************************
161200*    9000-CIERRE-I  /  9000-CIERRE-F
161300*    REGRABACION DE LA BOVEDA, LISTADO RESUMEN Y
161400*    CIERRE DE ARCHIVOS.
161500**************************************************
161600 9000-CIERRE-I.
161700     CLOSE PEDIDO RESULTADO.
161800     PERFORM 9100-REGRABAR-BOVEDA-I THRU 9100-REGRABAR-BOVEDA-F.
161900     PERFORM 9200-IMPRIMIR-RESUMEN-I
162000        THRU 9200-IMPRIMIR-RESUMEN-F.
162100     CLOSE LISTADO.
162200 9000-CIERRE-F.
162300     EXIT.
162400
162500**************************************************
162600*    9100-REGRABAR-BOVEDA-I  /  9100-REGRABAR-BOVEDA-F
162700*    REGRABA LA TABLA DE BOVEDA COMPLETA (ALTAS
162800*    PREVIAS MAS LAS ALTAS NUEVAS DE ESTA CORRIDA) AL
162900*    ARCHIVO BOVEDA-SAL.  SIEMPRE SE REGRABA COMPLETA,
163000*    AUNQUE NO HAYA HABIDO ALTAS, PARA QUE EL ARCHIVO
163100*    DE SALIDA SIEMPRE EXISTA Y EL SIGUIENTE CICLO
163200*    TENGA UNA BOVEDA DE ENTRADA VALIDA.
163300**************************************************
163400 9100-REGRABAR-BOVEDA-I.
163500*    LA BOVEDA SE REGRABA COMPLETA, NO SOLO LAS FILAS
163600*    NUEVAS, PORQUE BOVEDA-SAL DE ESTA CORRIDA PASA A
163700*    SER LA BOVEDA-ENT DE LA PROXIMA; ASI LA TABLA EN
163800*    MEMORIA (VIEJAS + NUEVAS) QUEDA COMPLETA EN DISCO.
163900     OPEN OUTPUT BOVEDA-SAL.
164000     PERFORM 9110-GRABAR-FILA-VAULT-I
164100        THRU 9110-GRABAR-FILA-VAULT-F
164200        VARYING VLT-IDX FROM 1 BY 1
164300        UNTIL VLT-IDX > VLT-TOTAL.
164400     CLOSE BOVEDA-SAL.
164500 9100-REGRABAR-BOVEDA-F.
164600     EXIT.
164700
164800*    GRABA UNA FILA DE LA TABLA EN MEMORIA AL ARCHIVO
164900*    DE SALIDA; PERFORMADO VARYING VLT-IDX DESDE
165000*    9100-REGRABAR-BOVEDA-I.
165100 9110-GRABAR-FILA-VAULT-I.
165200     MOVE TVLT-TOKEN (VLT-IDX)       TO VLT-TOKEN.
165300     MOVE TVLT-TEXTO-PLANO (VLT-IDX) TO VLT-TEXTO-PLANO.
165400     MOVE TVLT-TIPO (VLT-IDX)        TO VLT-TIPO.
165500     MOVE TVLT-FECHA-ALTA (VLT-IDX)  TO VLT-FECHA-ALTA.
165600     MOVE TVLT-CREADOR (VLT-IDX)     TO VLT-CREADOR.
165700     WRITE PII-VLT-RECORD.
165800     ADD 1 TO CNT-BOVEDA-SAL.
165900 9110-GRABAR-FILA-VAULT-F.
166000     EXIT.
166100
166200**************************************************
166300*    9200-IMPRIMIR-RESUMEN-I  /  9200-IMPRIMIR-RESUMEN-F
166400*    LISTADO RESUMEN DE CORRIDA: UN RENGLON POR CADA
166500*    ACCION (VALIDATE/MASK/TOKENIZE/DETOKEN), UN
166600*    RENGLON DE TOTALES, UN RENGLON DE DESGLOSE DE
166700*    ERRORES POR CAUSA (SYS/TOKEN/ID/TEL) Y UN RENGLON
166800*    DE MOVIMIENTO DE BOVEDA (ENTRADA/ALTAS/SALIDA).
166900*    EL DESGLOSE DE ERRORES DEPENDE POR COMPLETO DE QUE
167000*    2900-ACUMULAR-I SEA LA UNICA FUENTE DE LOS
167100*    CONTADORES CNT-ERR-*; UN INCREMENTO DUPLICADO EN
167200*    CUALQUIER OTRO PARRAFO (COMO EL CORREGIDO EN
167300*    SOL-0701) DISTORSIONA ESTE RESUMEN SIN QUE NINGUN
167400*    OTRO CONTROL LO DETECTE.
167500**************************************************
167600 9200-IMPRIMIR-RESUMEN-I.
167700*    LA FECHA DE CABECERA ES LA FECHA DE PROCESO
167800*    TOMADA AL ARRANCAR (1000-INICIO-I), NO LA FECHA
167900*    DE RELOJ AL MOMENTO DE IMPRIMIR EL RESUMEN.
168000     MOVE WS-FPROC-AAAA TO IMP1-FECHA-AAAA.
168100     MOVE WS-FPROC-MM   TO IMP1-FECHA-MM.
168200     MOVE WS-FPROC-DD   TO IMP1-FECHA-DD.
168300*    TOP-OF-FORM (C01, VER SPECIAL-NAMES) ARRANCA
168400*    PAGINA NUEVA PARA LA CABECERA DEL LISTADO.
168500     WRITE PII-LST-RECORD FROM IMP-CABECERA-1
168600         AFTER ADVANCING TOP-OF-FORM.
168700     WRITE PII-LST-RECORD FROM IMP-CABECERA-2
168800         AFTER ADVANCING 1 LINE.
168900*    UN RENGLON DE DETALLE POR ACCION, EN EL ORDEN
169000*    FIJO VALIDATE/MASK/TOKENIZE/DETOKEN.
169100     MOVE 'VALIDATE   ' TO IMP-DET-ACCION.
169200     MOVE CNT-LEI-V  TO IMP-DET-LEI.
169300     MOVE CNT-OK-V   TO IMP-DET-OK.
169400     MOVE CNT-ERR-V  TO IMP-DET-ERR.
169500     WRITE PII-LST-RECORD FROM IMP-DETALLE
169600         AFTER ADVANCING 1 LINE.
169700     MOVE 'MASK       ' TO IMP-DET-ACCION.
169800     MOVE CNT-LEI-M  TO IMP-DET-LEI.
169900     MOVE CNT-OK-M   TO IMP-DET-OK.
170000     MOVE CNT-ERR-M  TO IMP-DET-ERR.
170100     WRITE PII-LST-RECORD FROM IMP-DETALLE
170200         AFTER ADVANCING 1 LINE.
170300     MOVE 'TOKENIZE   ' TO IMP-DET-ACCION.
170400     MOVE CNT-LEI-E  TO IMP-DET-LEI.
170500     MOVE CNT-OK-E   TO IMP-DET-OK.
170600     MOVE CNT-ERR-E  TO IMP-DET-ERR.
170700     WRITE PII-LST-RECORD FROM IMP-DETALLE
170800         AFTER ADVANCING 1 LINE.
170900     MOVE 'DETOKEN    ' TO IMP-DET-ACCION.
171000     MOVE CNT-LEI-D  TO IMP-DET-LEI.
171100     MOVE CNT-OK-D   TO IMP-DET-OK.
171200     MOVE CNT-ERR-D  TO IMP-DET-ERR.
171300     WRITE PII-LST-RECORD FROM IMP-DETALLE
171400         AFTER ADVANCING 1 LINE.
171500     MOVE 'TOTALS     ' TO IMP-DET-ACCION.
171600     MOVE CNT-TOTAL-LEI TO IMP-DET-LEI.
171700     MOVE CNT-TOTAL-OK  TO IMP-DET-OK.
171800     MOVE CNT-TOTAL-ERR TO IMP-DET-ERR.
171900     WRITE PII-LST-RECORD FROM IMP-DETALLE
172000         AFTER ADVANCING 1 LINE.
172100*    RENGLON DE DESGLOSE DE ERRORES POR CAUSA; DEPENDE
172200*    POR COMPLETO DE QUE 2900-ACUMULAR-I SEA LA UNICA
172300*    FUENTE DE ESTOS CUATRO CONTADORES (SOL-0701).
172400     MOVE CNT-ERR-SISTEMA TO IMP-ERR-SYS.
172500     MOVE CNT-ERR-TOKEN   TO IMP-ERR-TOKEN.
172600     MOVE CNT-ERR-ID      TO IMP-ERR-ID.
172700     MOVE CNT-ERR-TEL     TO IMP-ERR-TEL.
172800     WRITE PII-LST-RECORD FROM IMP-ERRORES
172900         AFTER ADVANCING 1 LINE.
173000*    RENGLON DE MOVIMIENTO DE BOVEDA: FILAS QUE HABIA
173100*    AL ENTRAR, FILAS DADAS DE ALTA EN ESTA CORRIDA
173200*    (5300) Y FILAS GRABADAS AL SALIR (9100), QUE
173300*    DEBE SER LA SUMA DE LAS DOS ANTERIORES.
173400     MOVE CNT-BOVEDA-ENT   TO IMP-BOV-ENT.
173500     MOVE CNT-BOVEDA-ALTAS TO IMP-BOV-ALTAS.
173600     MOVE CNT-BOVEDA-SAL   TO IMP-BOV-SAL.
173700     WRITE PII-LST-RECORD FROM IMP-BOVEDA
173800         AFTER ADVANCING 1 LINE.
173900 9200-IMPRIMIR-RESUMEN-F.
174000     EXIT.
