000100**************************************************
000200*    CPPIIVLK
000300**************************************************
000400*    TABLA EN MEMORIA - BOVEDA DE TOKENS         *
000500*    CARGADA DESDE VAULT-IN EN ORDEN DE LECTURA; *
000600*    LOS ALTAS DEL RUN SE AGREGAN AL FINAL Y EL   *
000700*    ORDEN SE CONSERVA AL REGRABAR VAULT-OUT.     *
000800*    BUSQUEDA SERIAL (SEARCH), LA BOVEDA NO ESTA  *
000900*    ORDENADA POR NINGUNA CLAVE.                  *
001000**************************************************
001100* 1993-06-21 RFERREYRA  SOL-0165  VERSION INICIAL                 CPPIIVLK
001200* 2001-02-14 MFERREYRA  SOL-0501  TOPE DE TABLA                   CPPIIVLK
001300*            LLEVADO A 10000 FILAS; DESBORDE
001400*            PRODUCE ABEND CONTROLADO.
001500 01  WS-TABLA-VAULT.
001600     03  VLT-TOTAL           PIC 9(7)  COMP VALUE ZERO.
001700     03  VLT-TABLA-ELEM OCCURS 1 TO 10000 TIMES
001800                        DEPENDING ON VLT-TOTAL
001900                        INDEXED BY VLT-IDX.
002000         05  TVLT-TOKEN        PIC X(32).
002100         05  TVLT-TEXTO-PLANO  PIC X(24).
002200         05  TVLT-TIPO         PIC X(10).
002300         05  TVLT-FECHA-ALTA   PIC 9(08).
002400         05  TVLT-CREADOR      PIC X(06).
