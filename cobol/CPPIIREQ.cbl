000100**************************************************
000200*    CPPIIREQ
000300**************************************************
000400*         LAYOUT REGISTRO DE PEDIDO PII          *
000500*         LARGO 60 BYTES                         *
000600**************************************************
000700* 1992-04-02 RFERREYRA  SOL-0118  VERSION INICIAL                 CPPIIREQ
000800* 1998-11-09 LQUIROGA   SOL-0344  SE AMPLIA REQ-TIPO              CPPIIREQ
000900*            A 10 POSICIONES PARA ADMITIR USER_NAME
001000*            Y PASSWORD ADEMAS DE ID_NO / TEL_NO.
001100 01  PII-REQ-RECORD.
001200* REQ-ACCION = V VALIDAR/ANALIZAR ID
001300*            = M ENMASCARAR
001400*            = E TOKENIZAR
001500*            = D DESTOKENIZAR
001600     03  REQ-ACCION          PIC X(01)    VALUE SPACES.
001700* REQ-TIPO = ID_NO; TEL_NO; USER_NAME; PASSWORD
001800     03  REQ-TIPO            PIC X(10)    VALUE SPACES.
001900* REQ-VALOR = DATO EN CLARO (E/M/V) O TOKEN (D)
002000     03  REQ-VALOR           PIC X(32)    VALUE SPACES.
002100     03  FILLER              PIC X(17)    VALUE SPACES.
