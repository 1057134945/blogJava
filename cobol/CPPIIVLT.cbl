000100**************************************************
000200*    CPPIIVLT
000300**************************************************
000400*         LAYOUT REGISTRO BOVEDA DE TOKENS       *
000500*         LARGO 80 BYTES                         *
000600**************************************************
000700* 1993-06-21 RFERREYRA  SOL-0165  VERSION INICIAL                 CPPIIVLT
000800* NOTA: EL ID SUSTITUTO Y LA FECHA/USUARIO DE
000900* ACTUALIZACION DE LA TABLA ORIGEN SON MANEJO
001000* INTERNO DEL MOTOR DE BASE DE DATOS Y NO SE
001100* TRASLADAN A ESTE LAYOUT; SOLO SE GRABAN ALTA.
001200 01  PII-VLT-RECORD.
001300     03  VLT-TOKEN           PIC X(32)    VALUE SPACES.
001400     03  VLT-TEXTO-PLANO     PIC X(24)    VALUE SPACES.
001500     03  VLT-TIPO            PIC X(10)    VALUE SPACES.
001600     03  VLT-FECHA-ALTA      PIC 9(08)    VALUE ZEROS.
001700     03  VLT-CREADOR         PIC X(06)    VALUE SPACES.
