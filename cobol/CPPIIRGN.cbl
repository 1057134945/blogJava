000100**************************************************
000200*    CPPIIRGN
000300**************************************************
000400*         LAYOUT REGISTRO TABLA DE REGIONES      *
000500*         LARGO 40 BYTES                         *
000600**************************************************
000700* 1992-04-02 RFERREYRA  SOL-0118  VERSION INICIAL                 CPPIIRGN
000800* RGN-CODIGO = PPCCDD (PROVINCIA 2 + CIUDAD 2 +
000900*              DISTRITO 2); PARES '00' FINALES
001000*              INDICAN NIVEL PROVINCIA O CIUDAD.
001100 01  PII-RGN-RECORD.
001200     03  RGN-CODIGO          PIC X(06)    VALUE SPACES.
001300     03  RGN-NOMBRE          PIC X(30)    VALUE SPACES.
001400     03  FILLER              PIC X(04)    VALUE SPACES.
